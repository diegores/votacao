000100*****************************************************************
000200* CPBVOT   - LAYOUT ITEM DE ENTRADA DE VOTACAO EM LOTE (BVOTIN)  *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* ARCHIVOS    : BVOTIN=C  (SEQUENCIAL, UM ITEM POR LINHA)        *
000500* NOTA        : TODOS OS ITENS DO ARQUIVO PERTENCEM A UMA UNICA  *
000600*                AGENDA, INFORMADA UMA VEZ VIA SYSIN             *
000700*****************************************************************
000800 01  REG-LOTE-VOTO.
000900     05  LOTE-MEMB-ID                  PIC X(36).
001000     05  LOTE-TIPO-VOTO                PIC X(03).
001100     05  FILLER                        PIC X(08)  VALUE SPACES.
