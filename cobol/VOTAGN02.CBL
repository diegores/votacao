000100*****************************************************************
000200* FECHA       : 11/10/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTAGN02                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BARREDURA DE CIERRE DE SESSOES VENCIDAS. RECORRE *
000800*             : TODO EL AGNDFILE Y CIERRA (AGND-STATUS=CLOSED)   *
000900*             : TODA PAUTA ABERTA CUJA HORA FIM DE SESSAO JA     *
001000*             : PASOU. NO HAY TOTALES DE NEGOCIO, SOLO CAMBIO    *
001100*             : DE ESTADO. PROGRAMADO PARA RODAR EN CADA CICLO   *
001200*             : DE PROCESO BATCH (JCL VOTLOTE, PASO 010).        *
001300* ARCHIVOS    : AGNDFILE=A/C                                     *
001400* ACCION (ES) : NENHUMA (RECORRIDO TOTAL DO ARQUIVO)             *
001500* INSTALADO   : 14/10/1994                                       *
001600* BPM/RATIONAL: 100361                                           *
001700* NOMBRE      : CIERRE AUTOMATICO DE SESSOES VENCIDAS            *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    VOTAGN02.
002100 AUTHOR.                        HERIBERTO CASTELLANOS.
002200 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.                  11/10/1994.
002400 DATE-COMPILED.                 11/10/1994.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600*****************************************************************
002700* BITACORA DE CAMBIOS                                           *
002800*---------------------------------------------------------------*
002900* 11/10/1994 HCAS 100361  VERSION ORIGINAL.                     *100361A 
003000* 14/10/1994 HCAS 100361  INSTALADO EN PRODUCCION, JCL VOTLOTE. *100361A 
003100* 22/09/1998 MRAM 101205  REVISION Y2K DE COMPARACAO DE HORAS.  *101205A 
003200* 19/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     *101205A 
003300* 07/05/2002 DALV 102180  A COMPARACAO PASA A SER STRING (ANTES *102180A 
003400*                         ERA NUMERICA), EVITA ERRO CON DST.    *102180A 
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT AGNDFILE ASSIGN TO AGNDFILE
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS DYNAMIC
004500            RECORD KEY    IS AGND-ID
004600            FILE STATUS   IS FS-AGNDFILE
004700                             FSE-AGNDFILE.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*****************************************************************
005100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005200*****************************************************************
005300*   MAESTRO DE PAUTAS DE LA ASAMBLEA
005400 FD  AGNDFILE.
005500     COPY CPAGND.
005600 WORKING-STORAGE SECTION.
005700*****************************************************************
005800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005900*****************************************************************
006000 01  WKS-FS-STATUS.
006100     02  FS-AGNDFILE                   PIC 9(02) VALUE ZEROES.
006200     02  FSE-AGNDFILE.
006300         04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
006400         04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
006500         04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
006600     02  PROGRAMA                      PIC X(08) VALUE "VOTAGN02".
006700     02  ARCHIVO                       PIC X(08) VALUE "AGNDFILE".
006800     02  ACCION                        PIC X(10) VALUE SPACES.
006900     02  LLAVE                         PIC X(32) VALUE SPACES.
007000     02  FILLER                        PIC X(04) VALUE SPACES.
007100*****************************************************************
007200*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
007300*****************************************************************
007400 77  WKS-LIDAS                         PIC 9(06) COMP VALUE ZERO.
007500 77  WKS-FECHADAS                      PIC 9(06) COMP VALUE ZERO.
007600 77  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
007700*****************************************************************
007800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007900*****************************************************************
008000 01  WKS-VARIABLES-TRABAJO.
008100     02  WKS-FIN-AGNDFILE              PIC 9(01) VALUE ZERO.
008200         88  FIN-AGNDFILE                        VALUE 1.
008300     02  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
008400     02  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
008500         04  WKS-ANI-PROC              PIC 9(04).
008600         04  WKS-MES-PROC              PIC 9(02).
008700         04  WKS-DIA-PROC              PIC 9(02).
008800     02  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
008900     02  WKS-HORA-PROCESO-R  REDEFINES WKS-HORA-PROCESO.
009000         04  WKS-HH-PROC               PIC 9(02).
009100         04  WKS-MM-PROC               PIC 9(02).
009200         04  WKS-SS-PROC               PIC 9(02).
009300         04  WKS-CC-PROC               PIC 9(02).
009400     02  WKS-TS-AGORA                  PIC X(26) VALUE SPACES.
009500     02  WKS-TS-AGORA-R  REDEFINES WKS-TS-AGORA.
009600         04  WKS-TSA-DATA              PIC X(10).
009700         04  WKS-TSA-SEPARADOR         PIC X(01).
009800         04  WKS-TSA-HORA              PIC X(15).
009900     02  FILLER                        PIC X(04) VALUE SPACES.
010000 PROCEDURE DIVISION.
010100*****************************************************************
010200*               S E C C I O N    P R I N C I P A L               *
010300*****************************************************************
010400 000-MAIN SECTION.
010500     PERFORM 010-APERTURA-ARCHIVOS
010600     PERFORM 020-LEE-AGNDFILE
010700     PERFORM 100-VERIFICA-VENCIMENTO UNTIL FIN-AGNDFILE
010800     PERFORM 900-ESTADISTICAS
010900     PERFORM 990-CIERRA-ARCHIVOS
011000     STOP RUN.
011100 000-MAIN-E. EXIT.
011200
011300 010-APERTURA-ARCHIVOS SECTION.
011400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
011500     ACCEPT WKS-HORA-PROCESO FROM TIME
011600     PERFORM 700-FORMATA-TIMESTAMP-AGORA
011700     OPEN I-O AGNDFILE
011800     IF FS-AGNDFILE NOT EQUAL 0 AND 05 AND 35
011900        MOVE 'OPEN'   TO ACCION
012000        MOVE SPACES   TO LLAVE
012100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
012200                              FS-AGNDFILE, FSE-AGNDFILE
012300        DISPLAY "VOTAGN02 - ERROR AL ABRIR AGNDFILE, STATUS: "
012400                FS-AGNDFILE UPON CONSOLE
012500        MOVE 91 TO RETURN-CODE
012600        STOP RUN
012700     END-IF
012800     MOVE LOW-VALUES TO AGND-ID
012900     START AGNDFILE KEY IS NOT LESS THAN AGND-ID
013000       INVALID KEY
013100          MOVE 1 TO WKS-FIN-AGNDFILE
013200     END-START.
013300 010-APERTURA-ARCHIVOS-E. EXIT.
013400
013500 020-LEE-AGNDFILE SECTION.
013600     IF NOT FIN-AGNDFILE
013700        READ AGNDFILE NEXT RECORD
013800          AT END
013900             MOVE 1 TO WKS-FIN-AGNDFILE
014000          NOT AT END
014100             ADD 1 TO WKS-LIDAS
014200        END-READ
014300     END-IF.
014400 020-LEE-AGNDFILE-E. EXIT.
014500
014600*****************************************************************
014700*  100-VERIFICA-VENCIMENTO - REGRA 4: EXPIRY SWEEP.  A PAUTA SE  *
014800*  ENCONTRA-SE ABERTA E A HORA ATUAL NAO E MAIS ANTERIOR A       *
014900*  AGND-SESSAO-FIM, FECHA-SE A SESSAO. CASO CONTRARIO, NAO SE    *
015000*  ALTERA NADA (NAO HAY ACUMULACION DE TOTALES DE NEGOCIO).      *
015100*****************************************************************
015200 100-VERIFICA-VENCIMENTO SECTION.
015300     IF AGND-ABERTA
015400        IF WKS-TS-AGORA NOT LESS THAN AGND-SESSAO-FIM
015500           MOVE "CLOSED" TO AGND-STATUS
015600           REWRITE REG-AGENDA
015700           IF FS-AGNDFILE NOT = 0
015800              DISPLAY "VOTAGN02 - ERROR AL CERRAR PAUTA, STATUS: "
015900                      FS-AGNDFILE UPON CONSOLE
016000           ELSE
016100              ADD 1 TO WKS-FECHADAS
016200              DISPLAY "VOTAGN02 - PAUTA CERRADA POR VENCIMENTO: "
016300                      AGND-ID UPON CONSOLE
016400           END-IF
016500        END-IF
016600     END-IF
016700     PERFORM 020-LEE-AGNDFILE.
016800 100-VERIFICA-VENCIMENTO-E. EXIT.
016900
017000*****************************************************************
017100*  700-FORMATA-TIMESTAMP-AGORA - MONTA WKS-TS-AGORA A PARTIR     *
017200*  DE WKS-FECHA-PROCESO / WKS-HORA-PROCESO (ISO-8601 SIMPLIFICADO)
017300*****************************************************************
017400 700-FORMATA-TIMESTAMP-AGORA SECTION.
017500     STRING WKS-ANI-PROC       DELIMITED SIZE
017600            "-"                DELIMITED SIZE
017700            WKS-MES-PROC       DELIMITED SIZE
017800            "-"                DELIMITED SIZE
017900            WKS-DIA-PROC       DELIMITED SIZE
018000            "T"                DELIMITED SIZE
018100            WKS-HH-PROC        DELIMITED SIZE
018200            ":"                DELIMITED SIZE
018300            WKS-MM-PROC        DELIMITED SIZE
018400            ":"                DELIMITED SIZE
018500            WKS-SS-PROC        DELIMITED SIZE
018600            "."                DELIMITED SIZE
018700            WKS-CC-PROC        DELIMITED SIZE
018800            "0000"             DELIMITED SIZE
018900       INTO WKS-TS-AGORA
019000     END-STRING.
019100 700-FORMATA-TIMESTAMP-AGORA-E. EXIT.
019200
019300*****************************************************************
019400*  900-ESTADISTICAS - RESUMEN DE LA CORRIDA                      *
019500*****************************************************************
019600 900-ESTADISTICAS SECTION.
019700     DISPLAY "******************************************"
019800     MOVE WKS-LIDAS        TO WKS-MASCARA
019900     DISPLAY "PAUTAS EXAMINADAS:           " WKS-MASCARA
020000     MOVE WKS-FECHADAS     TO WKS-MASCARA
020100     DISPLAY "PAUTAS CERRADAS POR VENCIMENTO: " WKS-MASCARA
020200     DISPLAY "******************************************".
020300 900-ESTADISTICAS-E. EXIT.
020400
020500 990-CIERRA-ARCHIVOS SECTION.
020600     CLOSE AGNDFILE.
020700 990-CIERRA-ARCHIVOS-E. EXIT.
