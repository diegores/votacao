000100*****************************************************************
000200* CPMEMB   - LAYOUT MAESTRO DE COOPERADOS (MEMBFILE)             *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* ARCHIVOS    : MEMBFILE=A (INDEXADO POR MEMB-ID, ALTERNA CPF)   *
000500* NOTA        : REGISTRO FIJO, 302 BYTES DE NEGOCIO + RESERVA    *
000600*****************************************************************
000700 01  REG-COOPERADO.
000800     05  MEMB-ID                       PIC X(36).
000900     05  MEMB-CPF                      PIC 9(11).
001000     05  MEMB-CPF-R  REDEFINES MEMB-CPF.
001100         10  MEMB-CPF-BASE             PIC 9(09).
001200         10  MEMB-CPF-DIGVER.
001300             15  MEMB-CPF-DIG1         PIC 9(01).
001400             15  MEMB-CPF-DIG2         PIC 9(01).
001500     05  MEMB-NOME                     PIC X(255).
001600     05  FILLER                        PIC X(08)  VALUE SPACES.
