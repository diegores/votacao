000100*****************************************************************
000200* CPAGND   - LAYOUT MAESTRO DE PAUTAS/AGENDAS (AGNDFILE)         *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* ARCHIVOS    : AGNDFILE=A (INDEXADO POR AGND-ID)                *
000500* NOTA        : REGISTRO FIJO, 1375 BYTES DE NEGOCIO + RESERVA   *
000600*****************************************************************
000700 01  REG-AGENDA.
000800     05  AGND-ID                       PIC X(36).
000900     05  AGND-TITULO                   PIC X(255).
001000     05  AGND-DESCRICAO                PIC X(1000).
001100     05  AGND-DATA-CRIACAO             PIC X(26).
001200     05  AGND-DATA-CRIACAO-R REDEFINES AGND-DATA-CRIACAO.
001300         10  AGND-DCR-ANO              PIC X(04).
001400         10  FILLER                    PIC X(01).
001500         10  AGND-DCR-MES              PIC X(02).
001600         10  FILLER                    PIC X(01).
001700         10  AGND-DCR-DIA              PIC X(02).
001800         10  FILLER                    PIC X(16).
001900     05  AGND-STATUS                   PIC X(06).
002000         88  AGND-ABERTA                        VALUE "OPEN  ".
002100         88  AGND-FECHADA                       VALUE "CLOSED".
002200     05  AGND-SESSAO-INICIO            PIC X(26).
002300     05  AGND-SESSAO-INICIO-R REDEFINES AGND-SESSAO-INICIO.
002400         10  AGND-SIN-ANO              PIC X(04).
002500         10  FILLER                    PIC X(01).
002600         10  AGND-SIN-MES              PIC X(02).
002700         10  FILLER                    PIC X(01).
002800         10  AGND-SIN-DIA              PIC X(02).
002900         10  AGND-SIN-HORA             PIC X(02).
003000         10  FILLER                    PIC X(01).
003100         10  AGND-SIN-MIN              PIC X(02).
003200         10  FILLER                    PIC X(11).
003300     05  AGND-SESSAO-FIM               PIC X(26).
003400     05  FILLER                        PIC X(08)  VALUE SPACES.
