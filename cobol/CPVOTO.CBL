000100*****************************************************************
000200* CPVOTO   - LAYOUT MAESTRO DE VOTOS (VOTOFILE)                  *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* ARCHIVOS    : VOTOFILE=A (INDEXADO POR VOTO-ID, ALTERNA CHAVE) *
000500* NOTA        : REGISTRO FIJO, 137 BYTES DE NEGOCIO + RESERVA    *
000600*                CHAVE ALTERNA (SEM DUPLICATAS) = AGENDA+MEMBRO  *
000700*                GARANTE UM VOTO POR COOPERADO POR AGENDA        *
000800*****************************************************************
000900 01  REG-VOTO.
001000     05  VOTO-ID                       PIC X(36).
001100     05  VOTO-CHAVE.
001200         10  VOTO-AGE-ID               PIC X(36).
001300         10  VOTO-MEM-ID               PIC X(36).
001400     05  VOTO-TIPO                     PIC X(03).
001500         88  VOTO-E-SIM                         VALUE "YES".
001600         88  VOTO-E-NAO                         VALUE "NO ".
001700     05  VOTO-DATA-HORA                PIC X(26).
001800     05  FILLER                        PIC X(08)  VALUE SPACES.
