000100*****************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTCPF01                                        *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : VALIDA EL DIGITO VERIFICADOR DEL CPF DEL         *
000800*             : COOPERADO (MODULO 11) Y, EN MODO GENERADOR,      *
000900*             : CALCULA LOS DOS DIGITOS VERIFICADORES A PARTIR   *
001000*             : DE LOS NUEVE DIGITOS BASE. ES INVOCADO POR       *
001100*             : VOTCAD01 (ALTA DE COOPERADO) Y POR LA UTILERIA   *
001200*             : DE GENERACION DE CPF DE PRUEBA VOTCPF02G.        *
001300* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)             *
001400* ACCION (ES) : V=VALIDA DIGITO VERIFICADOR, G=GENERA DIGITOS    *
001500* INSTALADO   : 02/05/1994                                       *
001600* BPM/RATIONAL: 100341                                           *
001700* NOMBRE      : VALIDADOR DE CPF MODULO 11                       *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    VOTCPF01.
002100 AUTHOR.                        HERIBERTO CASTELLANOS.
002200 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.                  14/03/1994.
002400 DATE-COMPILED.                 14/03/1994.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600*****************************************************************
002700* BITACORA DE CAMBIOS                                           *
002800*---------------------------------------------------------------*
002900* 14/03/1994 HCAS 100341  VERSION ORIGINAL, SOLO VALIDACION.    * 100341A 
003000* 02/05/1994 HCAS 100341  INSTALADO EN PRODUCCION.              * 100341A 
003100* 19/07/1996 JEOR 100877  SE AGREGA MODO GENERADOR (LK-MODO=G)  * 100877A 
003200*                         PARA LA UTILERIA DE CARGA DE PRUEBAS. * 100877A 
003300* 03/11/1998 MRAM 101205  REVISION Y2K, FECHAS A 4 POSICIONES   * 101205A 
003400*                         EN COPIAS QUE CONSUMEN ESTA RUTINA.   * 101205A 
003500*                         SIN CAMBIO DE LOGICA EN ESTA RUTINA.  * 101205A 
003600* 22/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     * 101205A 
003700* 09/09/2001 DALV 102390  SE AGREGA WKS-CPF-EDITADO PARA        * 102390A 
003800*                         DESPLEGAR CPF EN MENSAJES DE ERROR.   * 102390A 
003900* 27/02/2007 EEDR 103410  SE ESTANDARIZA LLAMADA CON GRUPO      * 103410A 
004000*                         LK-AREA-CPF UNICO (ANTES 6 PARAMETROS)* 103410A 
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*****************************************************************
004900*              A R E A S   D E   T R A B A J O                  *
005000*****************************************************************
005100 01  WKS-CPF-TRABAJO                    PIC 9(11) VALUE ZEROS.
005200 01  WKS-CPF-TRABAJO-R  REDEFINES WKS-CPF-TRABAJO.
005300     05  WKS-CPF-DIGITOS               PIC 9      OCCURS 11 TIMES.
005400 01  WKS-CPF-EDITADO-AREA.
005500     05  WKS-CPF-EDITADO               PIC 9(11) VALUE ZEROS.
005600 01  WKS-CPF-EDITADO-R  REDEFINES WKS-CPF-EDITADO-AREA.
005700     05  WKS-CPF-ED-P1                 PIC 9(03).
005800     05  WKS-CPF-ED-P2                 PIC 9(03).
005900     05  WKS-CPF-ED-P3                 PIC 9(03).
006000     05  WKS-CPF-ED-P4                 PIC 9(02).
006100*****************************************************************
006200*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
006300*****************************************************************
006400 77  WKS-SUBIND-P                      PIC 9(02) COMP VALUE ZERO.
006500 77  WKS-SOMA-1                        PIC 9(04) COMP VALUE ZERO.
006600 77  WKS-SOMA-2                        PIC 9(04) COMP VALUE ZERO.
006700 77  WKS-PESO                          PIC 9(02) COMP VALUE ZERO.
006800 01  WKS-CONTADORES.
006900     05  WKS-RESTO-1                   PIC 9(02) COMP VALUE ZERO.
007000     05  WKS-RESTO-2                   PIC 9(02) COMP VALUE ZERO.
007100     05  WKS-DIG-CALC-1                PIC 9(01) COMP VALUE ZERO.
007200     05  WKS-DIG-CALC-2                PIC 9(01) COMP VALUE ZERO.
007300     05  WKS-COCIENTE                  PIC 9(04) COMP VALUE ZERO.
007400 01  WKS-FLAGS.
007500     05  WKS-TODOS-IGUALES             PIC X(01) VALUE "N".
007600         88  CPF-TODOS-IGUALES                  VALUE "S".
007700     05  FILLER                        PIC X(08) VALUE SPACES.
007800 LINKAGE SECTION.
007900*****************************************************************
008000*  AREA UNICA DE PARAMETROS, LLAMADA CALL 'VOTCPF01' USING       *
008100*  LK-AREA-CPF (ESTANDAR DESDE BPM 103410)                       *
008200*****************************************************************
008300 01  LK-AREA-CPF.
008400     05  LK-MODO-CPF                   PIC X(01).
008500         88  LK-MODO-VALIDA                     VALUE "V".
008600         88  LK-MODO-GERA                       VALUE "G".
008700     05  LK-CPF-COMPLETO               PIC 9(11).
008800     05  LK-CPF-COMPLETO-R  REDEFINES LK-CPF-COMPLETO.
008900         10  LK-CPF-BASE               PIC 9(09).
009000         10  LK-CPF-DV1                PIC 9(01).
009100         10  LK-CPF-DV2                PIC 9(01).
009200     05  LK-CPF-STATUS                 PIC X(01).
009300         88  LK-CPF-OK                          VALUE "S".
009400         88  LK-CPF-INVALIDO                    VALUE "N".
009500 PROCEDURE DIVISION USING LK-AREA-CPF.
009600*****************************************************************
009700*               S E C C I O N   P R I N C I P A L               *
009800*****************************************************************
009900 000-MAIN SECTION.
010000     MOVE "N"           TO WKS-TODOS-IGUALES
010100     IF LK-MODO-VALIDA
010200        PERFORM 100-VALIDA-CPF
010300     ELSE
010400        IF LK-MODO-GERA
010500           PERFORM 200-GERA-DIGITOS
010600        ELSE
010700           MOVE "N"     TO LK-CPF-STATUS
010800        END-IF
010900     END-IF
011000     GOBACK.
011100 000-MAIN-E. EXIT.
011200*****************************************************************
011300*      100-VALIDA-CPF - VALIDA UN CPF DE 11 DIGITOS RECIBIDO     *
011400*****************************************************************
011500 100-VALIDA-CPF SECTION.
011600     MOVE LK-CPF-COMPLETO TO WKS-CPF-TRABAJO
011700     MOVE LK-CPF-COMPLETO TO WKS-CPF-EDITADO
011800     PERFORM 900-VERIFICA-REPETIDOS
011900     IF CPF-TODOS-IGUALES
012000        MOVE "N"        TO LK-CPF-STATUS
012100     ELSE
012200        PERFORM 300-CALCULA-DIGITO-1
012300        PERFORM 310-CALCULA-DIGITO-2
012400        IF WKS-CPF-DIGITOS (10) = WKS-DIG-CALC-1 AND
012500           WKS-CPF-DIGITOS (11) = WKS-DIG-CALC-2
012600           MOVE "S"     TO LK-CPF-STATUS
012700        ELSE
012800           MOVE "N"     TO LK-CPF-STATUS
012900           DISPLAY "VOTCPF01 - CPF INVALIDO: " WKS-CPF-ED-P1 "."
013000                   WKS-CPF-ED-P2 "." WKS-CPF-ED-P3 "-"
013100                   WKS-CPF-ED-P4 UPON CONSOLE
013200        END-IF
013300     END-IF.
013400 100-VALIDA-CPF-E. EXIT.
013500*****************************************************************
013600*      200-GERA-DIGITOS - CALCULA D1/D2 A PARTIR DE LA BASE      *
013700*****************************************************************
013800 200-GERA-DIGITOS SECTION.
013900     MOVE ZERO            TO LK-CPF-DV1 LK-CPF-DV2
014000     MOVE LK-CPF-COMPLETO TO WKS-CPF-TRABAJO
014100     PERFORM 300-CALCULA-DIGITO-1
014200     PERFORM 310-CALCULA-DIGITO-2
014300     MOVE WKS-DIG-CALC-1  TO LK-CPF-DV1 WKS-CPF-DIGITOS (10)
014400     MOVE WKS-DIG-CALC-2  TO LK-CPF-DV2 WKS-CPF-DIGITOS (11)
014500     MOVE "S"             TO LK-CPF-STATUS.
014600 200-GERA-DIGITOS-E. EXIT.
014700*****************************************************************
014800*  300-CALCULA-DIGITO-1 - SUMA1 = SUM(DIGITO(P)*(11-P)) P=1..9   *
014900*****************************************************************
015000 300-CALCULA-DIGITO-1 SECTION.
015100     MOVE ZERO TO WKS-SOMA-1
015200     PERFORM 305-SOMA-PESO-D1 VARYING WKS-SUBIND-P FROM 1 BY 1
015300             UNTIL WKS-SUBIND-P > 9
015400     DIVIDE WKS-SOMA-1 BY 11 GIVING WKS-COCIENTE
015500             REMAINDER WKS-RESTO-1
015600     IF WKS-RESTO-1 < 2
015700        MOVE 0 TO WKS-DIG-CALC-1
015800     ELSE
015900        COMPUTE WKS-DIG-CALC-1 = 11 - WKS-RESTO-1
016000     END-IF.
016100 300-CALCULA-DIGITO-1-E. EXIT.
016200
016300 305-SOMA-PESO-D1 SECTION.
016400     COMPUTE WKS-PESO = 11 - WKS-SUBIND-P
016500     COMPUTE WKS-SOMA-1 = WKS-SOMA-1 +
016600             (WKS-CPF-DIGITOS (WKS-SUBIND-P) * WKS-PESO).
016700 305-SOMA-PESO-D1-E. EXIT.
016800*****************************************************************
016900*  310-CALCULA-DIGITO-2 - SUMA2 = SUM(DIGITO(P)*(12-P)) P=1..9   *
017000*                          MAS D1 * 2 (POSICION 10 = D1)         *
017100*****************************************************************
017200 310-CALCULA-DIGITO-2 SECTION.
017300     MOVE ZERO TO WKS-SOMA-2
017400     PERFORM 315-SOMA-PESO-D2 VARYING WKS-SUBIND-P FROM 1 BY 1
017500             UNTIL WKS-SUBIND-P > 9
017600     COMPUTE WKS-SOMA-2 = WKS-SOMA-2 + (WKS-DIG-CALC-1 * 2)
017700     DIVIDE WKS-SOMA-2 BY 11 GIVING WKS-COCIENTE
017800             REMAINDER WKS-RESTO-2
017900     IF WKS-RESTO-2 < 2
018000        MOVE 0 TO WKS-DIG-CALC-2
018100     ELSE
018200        COMPUTE WKS-DIG-CALC-2 = 11 - WKS-RESTO-2
018300     END-IF.
018400 310-CALCULA-DIGITO-2-E. EXIT.
018500
018600 315-SOMA-PESO-D2 SECTION.
018700     COMPUTE WKS-PESO = 12 - WKS-SUBIND-P
018800     COMPUTE WKS-SOMA-2 = WKS-SOMA-2 +
018900             (WKS-CPF-DIGITOS (WKS-SUBIND-P) * WKS-PESO).
019000 315-SOMA-PESO-D2-E. EXIT.
019100*****************************************************************
019200*  900-VERIFICA-REPETIDOS - RECHAZA CPF CON LOS 11 DIGITOS       *
019300*                            IGUALES (P.EJ. 11111111111)         *
019400*****************************************************************
019500 900-VERIFICA-REPETIDOS SECTION.
019600     MOVE "S" TO WKS-TODOS-IGUALES
019700     PERFORM 905-COMPARA-DIGITO VARYING WKS-SUBIND-P FROM 2 BY 1
019800             UNTIL WKS-SUBIND-P > 11.
019900 900-VERIFICA-REPETIDOS-E. EXIT.
020000
020100 905-COMPARA-DIGITO SECTION.
020200     IF WKS-CPF-DIGITOS (WKS-SUBIND-P) NOT = WKS-CPF-DIGITOS (1)
020300        MOVE "N" TO WKS-TODOS-IGUALES
020400     END-IF.
020500 905-COMPARA-DIGITO-E. EXIT.
