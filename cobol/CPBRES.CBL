000100*****************************************************************
000200* CPBRES   - AREA DE TRABALHO, RESPOSTA DE LOTE (DERIVADO)       *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* NOTA        : NAO E GRAVADO EM ARQUIVO, USADO SO PARA O        *
000500*                RELATORIO 900-ESTADISTICAS-LOTE                 *
000600*****************************************************************
000700 01  WKS-RESP-LOTE.
000800     05  BRES-QTD-SUCESSO              PIC 9(09).
000900     05  BRES-QTD-FALHA                PIC 9(09).
001000     05  BRES-TEMPO-MS                 PIC 9(09).
001100     05  FILLER                        PIC X(08)  VALUE SPACES.
