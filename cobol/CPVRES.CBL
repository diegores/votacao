000100*****************************************************************
000200* CPVRES   - AREA DE TRABALHO, RESULTADO DE VOTACAO (DERIVADO)   *
000300* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000400* NOTA        : NAO E GRAVADO EM ARQUIVO, USADO SO PARA O        *
000500*                RELATORIO 900-IMPRIME-RESULTADO                 *
000600*****************************************************************
000700 01  WKS-RESULTADO-VOTACAO.
000800     05  VRES-VOTOS-SIM                PIC 9(09).
000900     05  VRES-VOTOS-NAO                PIC 9(09).
001000     05  VRES-VOTOS-TOTAL              PIC 9(09).
001100     05  VRES-RESULTADO                PIC X(08).
001200         88  VRES-APROVADA                      VALUE "APPROVED".
001300         88  VRES-REJEITADA                     VALUE "REJECTED".
001400         88  VRES-EMPATE                        VALUE "TIED    ".
001500     05  VRES-PCT-SIM                  PIC 9(03)V9(02).
001600     05  VRES-PCT-NAO                  PIC 9(03)V9(02).
001700     05  FILLER                        PIC X(08)  VALUE SPACES.
