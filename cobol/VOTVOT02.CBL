000100*****************************************************************
000200* FECHA       : 03/11/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTVOT02                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA UN LOTE DE VOTOS (BVOTIN) PARA UNA UNICA *
000800*             : PAUTA. VALIDA LA SESSAO UNA SOLA VEZ, CONSTRUYE  *
000900*             : LA TABLA DE COOPERADOS QUE JA VOTARAM (ARQUIVO + *
001000*             : LOTE) E GRAVA OS VOTOS ACEITOS. PRODUZ RESUMO    *
001100*             : COM CONTADORES E TEMPO DE PROCESSO.              *
001200* ARCHIVOS    : PARMLOTE=C, BVOTIN=C, VOTOFILE=A/C, AGNDFILE=C   *
001300* ACCION (ES) : NENHUMA (UM LOTE = UMA PAUTA, PASADA POR PARM)   *
001400* INSTALADO   : 09/11/1994                                       *
001500* BPM/RATIONAL: 100370                                           *
001600* NOMBRE      : REGISTRO DE VOTO EM LOTE                         *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    VOTVOT02.
002000 AUTHOR.                        HERIBERTO CASTELLANOS.
002100 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.                  03/11/1994.
002300 DATE-COMPILED.                 03/11/1994.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500*****************************************************************
002600* BITACORA DE CAMBIOS                                           *
002700*---------------------------------------------------------------*
002800* 03/11/1994 HCAS 100370  VERSION ORIGINAL.                     *100370A 
002900* 09/11/1994 HCAS 100370  INSTALADO EN PRODUCCION.              *100370A 
003000* 21/02/1997 JEOR 100850  TABLA DE COOPERADOS QUE JA VOTARAM    *100850A 
003100*                         PASA A 5000 POSICOES (ANTES 1000).    *100850A 
003200* 21/09/1998 MRAM 101205  REVISION Y2K DE COMPARACAO DE HORAS.  *101205A 
003300* 23/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     *101205A 
003400* 04/08/2005 EEDR 103100  TEMPO DE PROCESSO (BRES-TEMPO-MS)     *103100A
003500*                         CALCULADO POR DIFERENCA DE HHMMSSCC,  *103100A
003600*                         SOLICITADO POR AUDITORIA DE DESEMPENO.*103100A
003700* 11/03/2007 DALV 103640  CORRIGIDA CONTA DE TEMPO: A DIFERENCA *103640A
003800*                         DE HHMMSSCC NAO VALE COMO MILISEGUNDO *103640A
003900*                         QUANDO O LOTE CRUZA MINUTO/HORA. HORA *103640A
004000*                         INICIO/FIM AGORA SE CONVERTEM A       *103640A
004100*                         CENTESIMOS ANTES DE SUBTRAIR.         *103640A
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARMLOTE ASSIGN TO PARMLOTE
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-PARMLOTE.
005200
005300     SELECT BVOTIN ASSIGN TO BVOTIN
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-BVOTIN.
005600
005700     SELECT VOTOFILE ASSIGN TO VOTOFILE
005800            ORGANIZATION  IS INDEXED
005900            ACCESS        IS DYNAMIC
006000            RECORD KEY    IS VOTO-ID
006100            ALTERNATE RECORD KEY IS VOTO-CHAVE
006200            FILE STATUS   IS FS-VOTOFILE
006300                             FSE-VOTOFILE.
006400
006500     SELECT AGNDFILE ASSIGN TO AGNDFILE
006600            ORGANIZATION  IS INDEXED
006700            ACCESS        IS DYNAMIC
006800            RECORD KEY    IS AGND-ID
006900            FILE STATUS   IS FS-AGNDFILE
007000                             FSE-AGNDFILE.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*****************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500*****************************************************************
007600*   PARM DE LOTE - INFORMA A PAUTA UNICA DESTE LOTE (SYSIN)
007700 FD  PARMLOTE
007800     RECORD CONTAINS 40 CHARACTERS.
007900 01  REG-PARMLOTE.
008000     05  PARM-AGND-ID                 PIC X(36).
008100     05  FILLER                       PIC X(04) VALUE SPACES.
008200*   ITENS DE VOTO EM LOTE
008300 FD  BVOTIN
008400     RECORD CONTAINS 47 CHARACTERS.
008500     COPY CPBVOT.
008600*   MAESTRO DE VOTOS
008700 FD  VOTOFILE.
008800     COPY CPVOTO.
008900*   MAESTRO DE PAUTAS (SOLO LEITURA NESTE PROGRAMA)
009000 FD  AGNDFILE.
009100     COPY CPAGND.
009200 WORKING-STORAGE SECTION.
009300*****************************************************************
009400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009500*****************************************************************
009600 01  WKS-FS-STATUS.
009700     02  FS-PARMLOTE                   PIC 9(02) VALUE ZEROES.
009800     02  FS-BVOTIN                     PIC 9(02) VALUE ZEROES.
009900     02  FS-VOTOFILE                   PIC 9(02) VALUE ZEROES.
010000     02  FSE-VOTOFILE.
010100         04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
010400     02  FS-AGNDFILE                   PIC 9(02) VALUE ZEROES.
010500     02  FSE-AGNDFILE.
010600         04  FSE-RETURN2               PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FUNCTION2             PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FEEDBACK2             PIC S9(4) COMP-5 VALUE 0.
010900     02  PROGRAMA                      PIC X(08) VALUE "VOTVOT02".
011000     02  ARCHIVO                       PIC X(08) VALUE SPACES.
011100     02  ACCION                        PIC X(10) VALUE SPACES.
011200     02  LLAVE                         PIC X(32) VALUE SPACES.
011300     02  FILLER                        PIC X(04) VALUE SPACES.
011400*****************************************************************
011500*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
011600*****************************************************************
011700 77  WKS-CONTADOR-SEQ                  PIC 9(06) COMP VALUE ZERO.
011800 77  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011900*****************************************************************
012000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012100*****************************************************************
012200 01  WKS-VARIABLES-TRABAJO.
012300     02  WKS-FIN-BVOTIN                PIC 9(01) VALUE ZERO.
012400         88  FIN-BVOTIN                          VALUE 1.
012500     02  WKS-FIN-VOTOFILE              PIC 9(01) VALUE ZERO.
012600         88  FIN-VOTOFILE                        VALUE 1.
012700     02  WKS-SESSAO-VALIDA             PIC X(01) VALUE "N".
012800         88  SESSAO-VALIDA                       VALUE "S".
012900     02  WKS-JA-VOTOU                  PIC X(01) VALUE "N".
013000         88  MEMBRO-JA-VOTOU                     VALUE "S".
013100     02  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013200     02  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
013300         04  WKS-ANI-PROC              PIC 9(04).
013400         04  WKS-MES-PROC              PIC 9(02).
013500         04  WKS-DIA-PROC              PIC 9(02).
013600     02  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
013700     02  WKS-HORA-PROCESO-R  REDEFINES WKS-HORA-PROCESO.
013800         04  WKS-HH-PROC               PIC 9(02).
013900         04  WKS-MM-PROC               PIC 9(02).
014000         04  WKS-SS-PROC               PIC 9(02).
014100         04  WKS-CC-PROC               PIC 9(02).
014200     02  WKS-HORA-INICIO-LOTE          PIC 9(08) COMP VALUE ZERO.
014300     02  WKS-HORA-FIM-LOTE             PIC 9(08) COMP VALUE ZERO.
014400     02  WKS-CS-INICIO-LOTE            PIC 9(08) COMP VALUE ZERO.
014500     02  WKS-CS-FIM-LOTE               PIC 9(08) COMP VALUE ZERO.
014600     02  WKS-TS-AGORA                  PIC X(26) VALUE SPACES.
014700     02  WKS-CHAVE-GERADA              PIC X(36) VALUE SPACES.
014800     02  WKS-CHAVE-GERADA-R  REDEFINES WKS-CHAVE-GERADA.
014900         04  WKS-CHG-PROGRAMA          PIC X(08).
015000         04  WKS-CHG-FECHA             PIC 9(08).
015100         04  WKS-CHG-HORA              PIC 9(08).
015200         04  WKS-CHG-SEQ               PIC 9(06).
015300         04  FILLER                    PIC X(06) VALUE SPACES.
015400     02  FILLER                        PIC X(04) VALUE SPACES.
015500*****************************************************************
015600*   AGENDA CORRENTE DO LOTE (LIDA UMA UNICA VEZ DO AGNDFILE)
015700*****************************************************************
015800 01  WKS-AGND-LOTE.
015900     02  WKS-AGND-LOTE-ID              PIC X(36) VALUE SPACES.
016000     02  FILLER                        PIC X(04) VALUE SPACES.
016100*****************************************************************
016200*   TABLA EM MEMORIA DOS COOPERADOS QUE JA VOTARAM NESTA PAUTA,
016300*   USADA PARA REJEITAR DUPLICATAS DENTRO DO PROPRIO LOTE SEM
016400*   BATER NO ARQUIVO A CADA ITEM.  CARGADA UMA VEZ AO INICIO DO
016500*   LOTE (VOTOS JA EXISTENTES NO ARQUIVO) E ACTUALIZADA A CADA
016600*   VOTO ACEITO.
016700*****************************************************************
016800 01  WKS-TABLA-JA-VOTARAM.
016900     02  WKS-QTD-JA-VOTARAM            PIC 9(05) COMP VALUE ZERO.
017000     02  FILLER                        PIC X(04) VALUE SPACES.
017100     02  WKS-JA-VOTARAM-ITEM OCCURS 5000 TIMES
017200                              INDEXED BY WKS-JVI
017300                              PIC X(36).
017400 COPY CPBRES.
017500 PROCEDURE DIVISION.
017600*****************************************************************
017700*               S E C C I O N    P R I N C I P A L               *
017800*****************************************************************
017900 000-MAIN SECTION.
018000     PERFORM 010-APERTURA-ARCHIVOS
018100     PERFORM 020-VALIDA-PAUTA-E-SESSAO
018200     IF SESSAO-VALIDA
018300        PERFORM 030-CARGA-VOTOS-EXISTENTES
018400        PERFORM 040-LEE-BVOTIN
018500        PERFORM 100-PROCESA-ITEM-LOTE UNTIL FIN-BVOTIN
018600     END-IF
018700     PERFORM 800-CALCULA-TEMPO-PROCESSO
018800     PERFORM 900-ESTADISTICAS-LOTE
018900     PERFORM 990-CIERRA-ARCHIVOS
019000     STOP RUN.
019100 000-MAIN-E. EXIT.
019200
019300 010-APERTURA-ARCHIVOS SECTION.
019400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
019500     ACCEPT WKS-HORA-PROCESO FROM TIME
019600     MOVE WKS-HORA-PROCESO TO WKS-HORA-INICIO-LOTE
019700     COMPUTE WKS-CS-INICIO-LOTE = (WKS-HH-PROC * 360000)
019800           + (WKS-MM-PROC * 6000) + (WKS-SS-PROC * 100)
019900           + WKS-CC-PROC
020000     PERFORM 700-FORMATA-TIMESTAMP-AGORA
020100     OPEN INPUT  PARMLOTE
020200          INPUT  BVOTIN
020300          I-O    VOTOFILE
020400          INPUT  AGNDFILE
020500     IF FS-VOTOFILE NOT EQUAL 0 AND 05 AND 35
020600        MOVE 'OPEN'      TO ACCION
020700        MOVE SPACES      TO LLAVE
020800        MOVE 'VOTOFILE'  TO ARCHIVO
020900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021000                              FS-VOTOFILE, FSE-VOTOFILE
021100        DISPLAY "VOTVOT02 - ERROR AL ABRIR VOTOFILE, STATUS: "
021200                FS-VOTOFILE UPON CONSOLE
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF
021600     READ PARMLOTE
021700       AT END
021800          DISPLAY "VOTVOT02 - PARMLOTE VAZIO, NENHUMA PAUTA "
021900                  "INFORMADA" UPON CONSOLE
022000          MOVE 91 TO RETURN-CODE
022100          STOP RUN
022200     END-READ
022300     MOVE PARM-AGND-ID TO WKS-AGND-LOTE-ID.
022400 010-APERTURA-ARCHIVOS-E. EXIT.
022500
022600*****************************************************************
022700*  020-VALIDA-PAUTA-E-SESSAO - REGRA 2 DO REGISTRO DE VOTO EM    *
022800*      LOTE: VALIDA A PAUTA E A SESSAO UMA UNICA VEZ POR LOTE    *
022900*****************************************************************
023000 020-VALIDA-PAUTA-E-SESSAO SECTION.
023100     MOVE "N"              TO WKS-SESSAO-VALIDA
023200     MOVE WKS-AGND-LOTE-ID TO AGND-ID
023300     READ AGNDFILE KEY IS AGND-ID
023400       INVALID KEY
023500          DISPLAY "VOTVOT02 - PAUTA NAO ENCONTRADA: "
023600                  WKS-AGND-LOTE-ID UPON CONSOLE
023700       NOT INVALID KEY
023800          IF AGND-ABERTA
023900             IF WKS-TS-AGORA LESS THAN AGND-SESSAO-FIM
024000                MOVE "S" TO WKS-SESSAO-VALIDA
024100             ELSE
024200                DISPLAY "VOTVOT02 - SESSAO NAO ABERTA (VENCIDA): "
024300                        AGND-ID UPON CONSOLE
024400             END-IF
024500          ELSE
024600             DISPLAY "VOTVOT02 - SESSAO NAO ABERTA: " AGND-ID
024700                     UPON CONSOLE
024800          END-IF
024900     END-READ.
025000 020-VALIDA-PAUTA-E-SESSAO-E. EXIT.
025100
025200*****************************************************************
025300*  030-CARGA-VOTOS-EXISTENTES - REGRA 3: CARGA EM WKS-TABLA-JA-  *
025400*  VOTARAM TODOS OS COOPERADOS QUE JA POSSUEM VOTO GRAVADO PARA  *
025500*  ESTA PAUTA (PELA CHAVE ALTERNA VOTO-CHAVE)                    *
025600*****************************************************************
025700 030-CARGA-VOTOS-EXISTENTES SECTION.
025800     MOVE ZERO       TO WKS-QTD-JA-VOTARAM WKS-FIN-VOTOFILE
025900     MOVE AGND-ID    TO VOTO-AGE-ID
026000     MOVE LOW-VALUES TO VOTO-MEM-ID
026100     START VOTOFILE KEY IS NOT LESS THAN VOTO-CHAVE
026200       INVALID KEY
026300          MOVE 1 TO WKS-FIN-VOTOFILE
026400     END-START
026500     PERFORM 035-CARGA-UM-VOTO-EXISTENTE UNTIL FIN-VOTOFILE.
026600 030-CARGA-VOTOS-EXISTENTES-E. EXIT.
026700
026800 035-CARGA-UM-VOTO-EXISTENTE SECTION.
026900     READ VOTOFILE NEXT RECORD
027000       AT END
027100          MOVE 1 TO WKS-FIN-VOTOFILE
027200       NOT AT END
027300          IF VOTO-AGE-ID NOT = AGND-ID
027400             MOVE 1 TO WKS-FIN-VOTOFILE
027500          ELSE
027600             IF WKS-QTD-JA-VOTARAM < 5000
027700                ADD 1 TO WKS-QTD-JA-VOTARAM
027800                SET WKS-JVI TO WKS-QTD-JA-VOTARAM
027900                MOVE VOTO-MEM-ID TO WKS-JA-VOTARAM-ITEM(WKS-JVI)
028000             END-IF
028100          END-IF
028200     END-READ.
028300 035-CARGA-UM-VOTO-EXISTENTE-E. EXIT.
028400
028500 040-LEE-BVOTIN SECTION.
028600     READ BVOTIN
028700       AT END
028800          MOVE 1 TO WKS-FIN-BVOTIN
028900     END-READ.
029000 040-LEE-BVOTIN-E. EXIT.
029100
029200*****************************************************************
029300*  100-PROCESA-ITEM-LOTE - REGRA 4: PROCESSA CADA LINHA DO LOTE  *
029400*  NA ORDEM DE ENTRADA                                           *
029500*****************************************************************
029600 100-PROCESA-ITEM-LOTE SECTION.
029700     PERFORM 110-VERIFICA-JA-VOTOU
029800     IF MEMBRO-JA-VOTOU
029900        ADD 1 TO BRES-QTD-FALHA
030000        DISPLAY "VOTVOT02 - VOTO REJEITADO, JA VOTOU: "
030100                LOTE-MEMB-ID UPON CONSOLE
030200     ELSE
030300        PERFORM 120-ACEITA-VOTO
030400     END-IF
030500     PERFORM 040-LEE-BVOTIN.
030600 100-PROCESA-ITEM-LOTE-E. EXIT.
030700
030800 110-VERIFICA-JA-VOTOU SECTION.
030900     MOVE "N" TO WKS-JA-VOTOU
031000     IF WKS-QTD-JA-VOTARAM > ZERO
031100        SET WKS-JVI TO 1
031200        SEARCH WKS-JA-VOTARAM-ITEM
031300          AT END
031400             MOVE "N" TO WKS-JA-VOTOU
031500          WHEN WKS-JA-VOTARAM-ITEM(WKS-JVI) = LOTE-MEMB-ID
031600             MOVE "S" TO WKS-JA-VOTOU
031700        END-SEARCH
031800     END-IF.
031900 110-VERIFICA-JA-VOTOU-E. EXIT.
032000
032100*****************************************************************
032200*  120-ACEITA-VOTO - GRAVA O VOTO E ATUALIZA A TABLA DE          *
032300*  COOPERADOS QUE JA VOTARAM PARA REJEITAR UMA DUPLICATA MAIS    *
032400*  ADIANTE NO MESMO LOTE                                         *
032500*****************************************************************
032600 120-ACEITA-VOTO SECTION.
032700     PERFORM 950-GERA-CHAVE
032800     MOVE WKS-CHAVE-GERADA TO VOTO-ID
032900     MOVE AGND-ID          TO VOTO-AGE-ID
033000     MOVE LOTE-MEMB-ID     TO VOTO-MEM-ID
033100     MOVE LOTE-TIPO-VOTO   TO VOTO-TIPO
033200     MOVE WKS-TS-AGORA     TO VOTO-DATA-HORA
033300     MOVE SPACES           TO FILLER OF REG-VOTO
033400     WRITE REG-VOTO
033500     IF FS-VOTOFILE NOT = 0
033600        ADD 1 TO BRES-QTD-FALHA
033700        DISPLAY "VOTVOT02 - ERROR AL GRABAR VOTO, STATUS: "
033800                FS-VOTOFILE UPON CONSOLE
033900     ELSE
034000        ADD 1 TO BRES-QTD-SUCESSO
034100        IF WKS-QTD-JA-VOTARAM < 5000
034200           ADD 1 TO WKS-QTD-JA-VOTARAM
034300           SET WKS-JVI TO WKS-QTD-JA-VOTARAM
034400           MOVE LOTE-MEMB-ID TO WKS-JA-VOTARAM-ITEM(WKS-JVI)
034500        END-IF
034600     END-IF.
034700 120-ACEITA-VOTO-E. EXIT.
034800
034900*****************************************************************
035000*  700-FORMATA-TIMESTAMP-AGORA - MONTA WKS-TS-AGORA A PARTIR     *
035100*  DE WKS-FECHA-PROCESO / WKS-HORA-PROCESO (ISO-8601 SIMPLIFICADO)
035200*****************************************************************
035300 700-FORMATA-TIMESTAMP-AGORA SECTION.
035400     STRING WKS-ANI-PROC       DELIMITED SIZE
035500            "-"                DELIMITED SIZE
035600            WKS-MES-PROC       DELIMITED SIZE
035700            "-"                DELIMITED SIZE
035800            WKS-DIA-PROC       DELIMITED SIZE
035900            "T"                DELIMITED SIZE
036000            WKS-HH-PROC        DELIMITED SIZE
036100            ":"                DELIMITED SIZE
036200            WKS-MM-PROC        DELIMITED SIZE
036300            ":"                DELIMITED SIZE
036400            WKS-SS-PROC        DELIMITED SIZE
036500            "."                DELIMITED SIZE
036600            WKS-CC-PROC        DELIMITED SIZE
036700            "0000"             DELIMITED SIZE
036800       INTO WKS-TS-AGORA
036900     END-STRING.
037000 700-FORMATA-TIMESTAMP-AGORA-E. EXIT.
037100
037200*****************************************************************
037300*  800-CALCULA-TEMPO-PROCESSO - REGRA 6: BRES-TEMPO-MS = HORA    *
037400*  DE FIM MENOS HORA DE INICIO DO LOTE, EM MILISEGUNDOS.  HORA-  *
037500*  INICIO-LOTE E HORA-FIM-LOTE VEM DE ACCEPT ... FROM TIME NO    *
037600*  FORMATO HHMMSSCC (CC=CENTESIMOS) E SE CONVERTEM A TOTAL DE    *
037700*  CENTESIMOS (HH*360000+MM*6000+SS*100+CC) ANTES DE SUBTRAIR,   *
037800*  POIS A DIFERENCA DIRETA DOS DIGITOS HHMMSSCC SO VALE COMO     *
037900*  MILISEGUNDO QUANDO O LOTE NAO CRUZA MINUTO NEM HORA.          *
038000*  NAO ATRAVESSA MEIA-NOITE (LIMITACAO CONOCIDA).                *
038100*****************************************************************
038200 800-CALCULA-TEMPO-PROCESSO SECTION.
038300     ACCEPT WKS-HORA-PROCESO FROM TIME
038400     MOVE WKS-HORA-PROCESO TO WKS-HORA-FIM-LOTE
038500     COMPUTE WKS-CS-FIM-LOTE = (WKS-HH-PROC * 360000)
038600           + (WKS-MM-PROC * 6000) + (WKS-SS-PROC * 100)
038700           + WKS-CC-PROC
038800     IF WKS-CS-FIM-LOTE NOT LESS THAN WKS-CS-INICIO-LOTE
038900        COMPUTE BRES-TEMPO-MS =
039000              (WKS-CS-FIM-LOTE - WKS-CS-INICIO-LOTE) * 10
039100     ELSE
039200        MOVE ZERO TO BRES-TEMPO-MS
039300     END-IF.
039400 800-CALCULA-TEMPO-PROCESSO-E. EXIT.
039500
039600*****************************************************************
039700*  900-ESTADISTICAS-LOTE - RESUMO DO LOTE: TOTAIS DE VOTOS       *
039800*      PROCESSADOS, ACEITOS E REJEITADOS DO ARQUIVO DE ENTRADA   *
039900*****************************************************************
040000 900-ESTADISTICAS-LOTE SECTION.
040100     DISPLAY "******************************************"
040200     DISPLAY "RESUMO DO LOTE DE VOTOS - PAUTA: " WKS-AGND-LOTE-ID
040300     MOVE BRES-QTD-SUCESSO TO WKS-MASCARA
040400     DISPLAY "VOTOS COM SUCESSO.........: " WKS-MASCARA
040500     MOVE BRES-QTD-FALHA   TO WKS-MASCARA
040600     DISPLAY "VOTOS COM FALHA...........: " WKS-MASCARA
040700     MOVE BRES-TEMPO-MS    TO WKS-MASCARA
040800     DISPLAY "TEMPO DE PROCESSO (MS)....: " WKS-MASCARA
040900     DISPLAY "******************************************".
041000 900-ESTADISTICAS-LOTE-E. EXIT.
041100
041200*****************************************************************
041300*  950-GERA-CHAVE - GENERA CHAVE UNICA VOTO-ID A PARTIR DE       *
041400*      PROGRAMA+FECHA+HORA+SEQUENCIA DE CONTROLE                 *
041500*****************************************************************
041600 950-GERA-CHAVE SECTION.
041700     ADD 1 TO WKS-CONTADOR-SEQ
041800     MOVE PROGRAMA          TO WKS-CHG-PROGRAMA
041900     MOVE WKS-FECHA-PROCESO TO WKS-CHG-FECHA
042000     MOVE WKS-HORA-INICIO-LOTE TO WKS-CHG-HORA
042100     MOVE WKS-CONTADOR-SEQ  TO WKS-CHG-SEQ.
042200 950-GERA-CHAVE-E. EXIT.
042300
042400 990-CIERRA-ARCHIVOS SECTION.
042500     CLOSE PARMLOTE BVOTIN VOTOFILE AGNDFILE.
042600 990-CIERRA-ARCHIVOS-E. EXIT.
