000100*****************************************************************
000200* FECHA       : 18/10/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTVOT01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL ARCHIVO DE TRANSACCIONES DE VOTO      *
000800*             : INDIVIDUAL. RESUELVE EL COOPERADO POR ID O CPF,  *
000900*             : VALIDA SESSAO ABERTA Y VOTO NAO DUPLICADO, GRABA *
001000*             : EL VOTO EN VOTOFILE. TAMBIEN LISTA LOS VOTOS DE  *
001100*             : UNA PAUTA.                                       *
001200* ARCHIVOS    : VOTTRAN=C, VOTOFILE=A/C, AGNDFILE=C, MEMBFILE=C  *
001300* ACCION (ES) : V=REGISTRA VOTO, L=LISTA VOTOS DE UNA PAUTA      *
001400* INSTALADO   : 25/10/1994                                       *
001500* BPM/RATIONAL: 100365                                           *
001600* NOMBRE      : REGISTRO DE VOTO INDIVIDUAL                      *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    VOTVOT01.
002000 AUTHOR.                        HERIBERTO CASTELLANOS.
002100 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.                  18/10/1994.
002300 DATE-COMPILED.                 18/10/1994.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500*****************************************************************
002600* BITACORA DE CAMBIOS                                           *
002700*---------------------------------------------------------------*
002800* 18/10/1994 HCAS 100365  VERSION ORIGINAL, SOLO REGISTRA (V).  *100365A
002900* 25/10/1994 HCAS 100365  INSTALADO EN PRODUCCION.              *100365A
003000* 08/04/1996 JEOR 100640  SE PERMITE RESOLVER EL COOPERADO POR  *100640A
003100*                         CPF CUANDO NO SE INFORMA EL ID.       *100640A
003200* 30/11/1997 JEOR 100950  SE AGREGA LISTADO DE VOTOS DE UNA     *100950A
003300*                         PAUTA (L), SOLICITADO POR AUDITORIA.  *100950A
003400* 16/09/1998 MRAM 101205  REVISION Y2K DE COMPARACAO DE HORAS.  *101205A
003500* 18/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     *101205A
003600* 12/06/2004 EEDR 102910  VALIDACION DE VOTO DUPLICADO PASA A   *102910A
003700*                         USAR LA CHAVE ALTERNA VOTO-CHAVE.     *102910A
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT VOTTRAN ASSIGN TO VOTTRAN
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-VOTTRAN.
004800
004900     SELECT VOTOFILE ASSIGN TO VOTOFILE
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS VOTO-ID
005300            ALTERNATE RECORD KEY IS VOTO-CHAVE
005400            FILE STATUS   IS FS-VOTOFILE
005500                             FSE-VOTOFILE.
005600
005700     SELECT AGNDFILE ASSIGN TO AGNDFILE
005800            ORGANIZATION  IS INDEXED
005900            ACCESS        IS DYNAMIC
006000            RECORD KEY    IS AGND-ID
006100            FILE STATUS   IS FS-AGNDFILE
006200                             FSE-AGNDFILE.
006300
006400     SELECT MEMBFILE ASSIGN TO MEMBFILE
006500            ORGANIZATION  IS INDEXED
006600            ACCESS        IS DYNAMIC
006700            RECORD KEY    IS MEMB-ID
006800            ALTERNATE RECORD KEY IS MEMB-CPF WITH DUPLICATES
006900            FILE STATUS   IS FS-MEMBFILE
007000                             FSE-MEMBFILE.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*****************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500*****************************************************************
007600*   TRANSACCIONES DE VOTO INDIVIDUAL DEL DIA
007700 FD  VOTTRAN
007800     RECORD CONTAINS 90 CHARACTERS.
007900 01  REG-VOTTRAN.
008000     05  TRAN-ACCION                  PIC X(01).
008100         88  TRAN-REGISTRA-VOTO                 VALUE "V".
008200         88  TRAN-LISTA-VOTOS                   VALUE "L".
008300     05  TRAN-AGND-ID                 PIC X(36).
008400     05  TRAN-MEMB-ID                 PIC X(36).
008500     05  TRAN-MEMB-CPF                PIC 9(11).
008600     05  TRAN-TIPO-VOTO               PIC X(03).
008700     05  FILLER                       PIC X(03) VALUE SPACES.
008800*   MAESTRO DE VOTOS
008900 FD  VOTOFILE.
009000     COPY CPVOTO.
009100*   MAESTRO DE PAUTAS (SOLO LEITURA NESTE PROGRAMA)
009200 FD  AGNDFILE.
009300     COPY CPAGND.
009400*   MAESTRO DE COOPERADOS (SOLO LEITURA NESTE PROGRAMA)
009500 FD  MEMBFILE.
009600     COPY CPMEMB.
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000*****************************************************************
010100 01  WKS-FS-STATUS.
010200     02  FS-VOTTRAN                    PIC 9(02) VALUE ZEROES.
010300     02  FS-VOTOFILE                   PIC 9(02) VALUE ZEROES.
010400     02  FSE-VOTOFILE.
010500         04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
010800     02  FS-AGNDFILE                   PIC 9(02) VALUE ZEROES.
010900     02  FSE-AGNDFILE.
011000         04  FSE-RETURN2               PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FUNCTION2             PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FEEDBACK2             PIC S9(4) COMP-5 VALUE 0.
011300     02  FS-MEMBFILE                   PIC 9(02) VALUE ZEROES.
011400     02  FSE-MEMBFILE.
011500         04  FSE-RETURN3               PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION3             PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK3             PIC S9(4) COMP-5 VALUE 0.
011800     02  PROGRAMA                      PIC X(08) VALUE "VOTVOT01".
011900     02  ARCHIVO                       PIC X(08) VALUE SPACES.
012000     02  ACCION                        PIC X(10) VALUE SPACES.
012100     02  LLAVE                         PIC X(32) VALUE SPACES.
012200     02  FILLER                        PIC X(04) VALUE SPACES.
012300*****************************************************************
012400*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
012500*****************************************************************
012600 77  WKS-CONTADOR-SEQ                  PIC 9(06) COMP VALUE ZERO.
012700 77  WKS-REGISTRADOS                   PIC 9(06) COMP VALUE ZERO.
012800 77  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012900*****************************************************************
013000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013100*****************************************************************
013200 01  WKS-VARIABLES-TRABAJO.
013300     02  WKS-FIN-VOTTRAN               PIC 9(01) VALUE ZERO.
013400         88  FIN-VOTTRAN                         VALUE 1.
013500     02  WKS-FIN-VOTOFILE              PIC 9(01) VALUE ZERO.
013600         88  FIN-VOTOFILE                        VALUE 1.
013700     02  WKS-MEMB-RESOLVIDO            PIC X(01) VALUE "N".
013800         88  MEMB-RESOLVIDO                      VALUE "S".
013900     02  WKS-SESSAO-VALIDA             PIC X(01) VALUE "N".
014000         88  SESSAO-VALIDA                       VALUE "S".
014100     02  WKS-VOTO-DUPLICADO            PIC X(01) VALUE "N".
014200         88  VOTO-DUPLICADO                      VALUE "S".
014300     02  WKS-MEMB-ID-RESOLVIDO         PIC X(36) VALUE SPACES.
014400     02  WKS-RECHAZADOS                PIC 9(06) COMP VALUE ZERO.
014500     02  WKS-LISTADOS                  PIC 9(06) COMP VALUE ZERO.
014600     02  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
014700     02  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
014800         04  WKS-ANI-PROC              PIC 9(04).
014900         04  WKS-MES-PROC              PIC 9(02).
015000         04  WKS-DIA-PROC              PIC 9(02).
015100     02  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
015200     02  WKS-HORA-PROCESO-R  REDEFINES WKS-HORA-PROCESO.
015300         04  WKS-HH-PROC               PIC 9(02).
015400         04  WKS-MM-PROC               PIC 9(02).
015500         04  WKS-SS-PROC               PIC 9(02).
015600         04  WKS-CC-PROC               PIC 9(02).
015700     02  WKS-TS-AGORA                  PIC X(26) VALUE SPACES.
015800     02  WKS-CHAVE-GERADA              PIC X(36) VALUE SPACES.
015900     02  WKS-CHAVE-GERADA-R  REDEFINES WKS-CHAVE-GERADA.
016000         04  WKS-CHG-PROGRAMA          PIC X(08).
016100         04  WKS-CHG-FECHA             PIC 9(08).
016200         04  WKS-CHG-HORA              PIC 9(08).
016300         04  WKS-CHG-SEQ               PIC 9(06).
016400         04  FILLER                    PIC X(06) VALUE SPACES.
016500     02  FILLER                        PIC X(04) VALUE SPACES.
016600 PROCEDURE DIVISION.
016700*****************************************************************
016800*               S E C C I O N    P R I N C I P A L               *
016900*****************************************************************
017000 000-MAIN SECTION.
017100     PERFORM 010-APERTURA-ARCHIVOS
017200     PERFORM 020-LEE-VOTTRAN
017300     PERFORM 100-PROCESA-TRANSACAO UNTIL FIN-VOTTRAN
017400     PERFORM 900-ESTADISTICAS
017500     PERFORM 990-CIERRA-ARCHIVOS
017600     STOP RUN.
017700 000-MAIN-E. EXIT.
017800
017900 010-APERTURA-ARCHIVOS SECTION.
018000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
018100     ACCEPT WKS-HORA-PROCESO FROM TIME
018200     PERFORM 700-FORMATA-TIMESTAMP-AGORA
018300     OPEN INPUT  VOTTRAN
018400          I-O    VOTOFILE
018500          INPUT  AGNDFILE
018600          INPUT  MEMBFILE
018700     IF FS-VOTOFILE NOT EQUAL 0 AND 05 AND 35
018800        MOVE 'OPEN'      TO ACCION
018900        MOVE SPACES      TO LLAVE
019000        MOVE 'VOTOFILE'  TO ARCHIVO
019100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019200                              FS-VOTOFILE, FSE-VOTOFILE
019300        DISPLAY "VOTVOT01 - ERROR AL ABRIR VOTOFILE, STATUS: "
019400                FS-VOTOFILE UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF.
019800 010-APERTURA-ARCHIVOS-E. EXIT.
019900
020000 020-LEE-VOTTRAN SECTION.
020100     READ VOTTRAN
020200       AT END
020300          MOVE 1 TO WKS-FIN-VOTTRAN
020400     END-READ.
020500 020-LEE-VOTTRAN-E. EXIT.
020600
020700*****************************************************************
020800*  100-PROCESA-TRANSACAO - DESPACHA POR CODIGO DE TRANSACCION    *
020900*****************************************************************
021000 100-PROCESA-TRANSACAO SECTION.
021100     IF TRAN-REGISTRA-VOTO
021200        PERFORM 200-REGISTRA-VOTO
021300     ELSE
021400        IF TRAN-LISTA-VOTOS
021500           PERFORM 500-LISTA-VOTOS-DA-PAUTA
021600        ELSE
021700           DISPLAY "VOTVOT01 - CODIGO DE TRANSACCION INVALIDO: "
021800                   TRAN-ACCION UPON CONSOLE
021900        END-IF
022000     END-IF
022100     PERFORM 020-LEE-VOTTRAN.
022200 100-PROCESA-TRANSACAO-E. EXIT.
022300
022400*****************************************************************
022500*  200-REGISTRA-VOTO - REGRAS 1-7 DO REGISTRO DE VOTO            *
022600*****************************************************************
022700 200-REGISTRA-VOTO SECTION.
022800     PERFORM 210-RESOLVE-COOPERADO
022900     IF NOT MEMB-RESOLVIDO
023000        ADD 1 TO WKS-RECHAZADOS
023100     ELSE
023200        MOVE TRAN-AGND-ID TO AGND-ID
023300        READ AGNDFILE KEY IS AGND-ID
023400          INVALID KEY
023500             ADD 1 TO WKS-RECHAZADOS
023600             DISPLAY "VOTVOT01 - PAUTA NAO ENCONTRADA: "
023700                     TRAN-AGND-ID UPON CONSOLE
023800          NOT INVALID KEY
023900             PERFORM 220-VALIDA-SESSAO-ABERTA
024000             IF NOT SESSAO-VALIDA
024100                ADD 1 TO WKS-RECHAZADOS
024200                DISPLAY "VOTVOT01 - SESSAO NAO ABERTA: " AGND-ID
024300                        UPON CONSOLE
024400             ELSE
024500                PERFORM 230-VALIDA-VOTO-DUPLICADO
024600                IF VOTO-DUPLICADO
024700                   ADD 1 TO WKS-RECHAZADOS
024800                   DISPLAY "VOTVOT01 - COOPERADO JA VOTOU: "
024900                           WKS-MEMB-ID-RESOLVIDO UPON CONSOLE
025000                ELSE
025100                   PERFORM 240-GRAVA-VOTO
025200                END-IF
025300             END-IF
025400        END-READ
025500     END-IF.
025600 200-REGISTRA-VOTO-E. EXIT.
025700
025800*****************************************************************
025900*  210-RESOLVE-COOPERADO - REGRAS 2-3: POR ID, SENAO POR CPF     *
026000*****************************************************************
026100 210-RESOLVE-COOPERADO SECTION.
026200     MOVE "N" TO WKS-MEMB-RESOLVIDO
026300     IF TRAN-MEMB-ID NOT = SPACES
026400        MOVE TRAN-MEMB-ID TO MEMB-ID
026500        READ MEMBFILE KEY IS MEMB-ID
026600          INVALID KEY
026700             DISPLAY "VOTVOT01 - COOPERADO NAO ENCONTRADO, ID: "
026800                     TRAN-MEMB-ID UPON CONSOLE
026900          NOT INVALID KEY
027000             MOVE "S"    TO WKS-MEMB-RESOLVIDO
027100             MOVE MEMB-ID TO WKS-MEMB-ID-RESOLVIDO
027200        END-READ
027300     ELSE
027400        IF TRAN-MEMB-CPF NOT = ZERO
027500           MOVE TRAN-MEMB-CPF TO MEMB-CPF
027600           READ MEMBFILE KEY IS MEMB-CPF
027700             INVALID KEY
027800                DISPLAY "VOTVOT01 - COOPERADO NAO ENCONTRADO, "
027900                        "CPF: " TRAN-MEMB-CPF UPON CONSOLE
028000             NOT INVALID KEY
028100                MOVE "S"    TO WKS-MEMB-RESOLVIDO
028200                MOVE MEMB-ID TO WKS-MEMB-ID-RESOLVIDO
028300           END-READ
028400        ELSE
028500           DISPLAY "VOTVOT01 - NAO INFORMOU ID NEM CPF DO "
028600                   "COOPERADO" UPON CONSOLE
028700        END-IF
028800     END-IF.
028900 210-RESOLVE-COOPERADO-E. EXIT.
029000
029100*****************************************************************
029200*  220-VALIDA-SESSAO-ABERTA - REGRA 5: STATUS=OPEN E HORA ATUAL  *
029300*  ESTRITAMENTE ANTERIOR A AGND-SESSAO-FIM                       *
029400*****************************************************************
029500 220-VALIDA-SESSAO-ABERTA SECTION.
029600     MOVE "N" TO WKS-SESSAO-VALIDA
029700     IF AGND-ABERTA
029800        IF WKS-TS-AGORA LESS THAN AGND-SESSAO-FIM
029900           MOVE "S" TO WKS-SESSAO-VALIDA
030000        END-IF
030100     END-IF.
030200 220-VALIDA-SESSAO-ABERTA-E. EXIT.
030300
030400*****************************************************************
030500*  230-VALIDA-VOTO-DUPLICADO - REGRA 6: UM VOTO POR COOPERADO    *
030600*  POR PAUTA, VIA CHAVE ALTERNA VOTO-CHAVE (AGE-ID+MEM-ID)       *
030700*****************************************************************
030800 230-VALIDA-VOTO-DUPLICADO SECTION.
030900     MOVE "N"                    TO WKS-VOTO-DUPLICADO
031000     MOVE AGND-ID                TO VOTO-AGE-ID
031100     MOVE WKS-MEMB-ID-RESOLVIDO  TO VOTO-MEM-ID
031200     READ VOTOFILE KEY IS VOTO-CHAVE
031300       INVALID KEY
031400          MOVE "N" TO WKS-VOTO-DUPLICADO
031500       NOT INVALID KEY
031600          MOVE "S" TO WKS-VOTO-DUPLICADO
031700     END-READ.
031800 230-VALIDA-VOTO-DUPLICADO-E. EXIT.
031900
032000*****************************************************************
032100*  240-GRAVA-VOTO - REGRA 7: GRAVA NOVO VOTO                     *
032200*****************************************************************
032300 240-GRAVA-VOTO SECTION.
032400     PERFORM 950-GERA-CHAVE
032500     MOVE WKS-CHAVE-GERADA      TO VOTO-ID
032600     MOVE AGND-ID               TO VOTO-AGE-ID
032700     MOVE WKS-MEMB-ID-RESOLVIDO TO VOTO-MEM-ID
032800     MOVE TRAN-TIPO-VOTO        TO VOTO-TIPO
032900     MOVE WKS-TS-AGORA          TO VOTO-DATA-HORA
033000     MOVE SPACES                TO FILLER OF REG-VOTO
033100     WRITE REG-VOTO
033200     IF FS-VOTOFILE NOT = 0
033300        ADD 1 TO WKS-RECHAZADOS
033400        DISPLAY "VOTVOT01 - ERROR AL GRABAR VOTO, STATUS: "
033500                FS-VOTOFILE UPON CONSOLE
033600     ELSE
033700        ADD 1 TO WKS-REGISTRADOS
033800        DISPLAY "VOTVOT01 - VOTO REGISTRADO: " VOTO-ID
033900                UPON CONSOLE
034000     END-IF.
034100 240-GRAVA-VOTO-E. EXIT.
034200
034300*****************************************************************
034400*  500-LISTA-VOTOS-DA-PAUTA - REGRA 8: LISTA VOTOS POR PAUTA     *
034500*****************************************************************
034600 500-LISTA-VOTOS-DA-PAUTA SECTION.
034700     MOVE TRAN-AGND-ID TO AGND-ID
034800     READ AGNDFILE KEY IS AGND-ID
034900       INVALID KEY
035000          ADD 1 TO WKS-RECHAZADOS
035100          DISPLAY "VOTVOT01 - PAUTA NAO ENCONTRADA: "
035200                  TRAN-AGND-ID UPON CONSOLE
035300       NOT INVALID KEY
035400          MOVE ZERO       TO WKS-FIN-VOTOFILE
035500          MOVE AGND-ID    TO VOTO-AGE-ID
035600          MOVE LOW-VALUES TO VOTO-MEM-ID
035700          START VOTOFILE KEY IS NOT LESS THAN VOTO-CHAVE
035800            INVALID KEY
035900               MOVE 1 TO WKS-FIN-VOTOFILE
036000          END-START
036100          PERFORM 510-LISTA-UM-VOTO UNTIL FIN-VOTOFILE
036200     END-READ.
036300 500-LISTA-VOTOS-DA-PAUTA-E. EXIT.
036400
036500 510-LISTA-UM-VOTO SECTION.
036600     READ VOTOFILE NEXT RECORD
036700       AT END
036800          MOVE 1 TO WKS-FIN-VOTOFILE
036900       NOT AT END
037000          IF VOTO-AGE-ID NOT = AGND-ID
037100             MOVE 1 TO WKS-FIN-VOTOFILE
037200          ELSE
037300             ADD 1 TO WKS-LISTADOS
037400             DISPLAY "VOTVOT01 - VOTO: " VOTO-ID " MEMBRO: "
037500                     VOTO-MEM-ID " TIPO: " VOTO-TIPO UPON CONSOLE
037600          END-IF
037700     END-READ.
037800 510-LISTA-UM-VOTO-E. EXIT.
037900
038000*****************************************************************
038100*  700-FORMATA-TIMESTAMP-AGORA - MONTA WKS-TS-AGORA A PARTIR     *
038200*  DE WKS-FECHA-PROCESO / WKS-HORA-PROCESO (ISO-8601 SIMPLIFICADO)
038300*****************************************************************
038400 700-FORMATA-TIMESTAMP-AGORA SECTION.
038500     STRING WKS-ANI-PROC       DELIMITED SIZE
038600            "-"                DELIMITED SIZE
038700            WKS-MES-PROC       DELIMITED SIZE
038800            "-"                DELIMITED SIZE
038900            WKS-DIA-PROC       DELIMITED SIZE
039000            "T"                DELIMITED SIZE
039100            WKS-HH-PROC        DELIMITED SIZE
039200            ":"                DELIMITED SIZE
039300            WKS-MM-PROC        DELIMITED SIZE
039400            ":"                DELIMITED SIZE
039500            WKS-SS-PROC        DELIMITED SIZE
039600            "."                DELIMITED SIZE
039700            WKS-CC-PROC        DELIMITED SIZE
039800            "0000"             DELIMITED SIZE
039900       INTO WKS-TS-AGORA
040000     END-STRING.
040100 700-FORMATA-TIMESTAMP-AGORA-E. EXIT.
040200
040300*****************************************************************
040400*  900-ESTADISTICAS - RESUMEN DE LA CORRIDA                      *
040500*****************************************************************
040600 900-ESTADISTICAS SECTION.
040700     DISPLAY "******************************************"
040800     MOVE WKS-REGISTRADOS  TO WKS-MASCARA
040900     DISPLAY "VOTOS REGISTRADOS:           " WKS-MASCARA
041000     MOVE WKS-RECHAZADOS   TO WKS-MASCARA
041100     DISPLAY "TRANSACCIONES RECHAZADAS:    " WKS-MASCARA
041200     MOVE WKS-LISTADOS     TO WKS-MASCARA
041300     DISPLAY "VOTOS LISTADOS:              " WKS-MASCARA
041400     DISPLAY "******************************************".
041500 900-ESTADISTICAS-E. EXIT.
041600
041700*****************************************************************
041800*  950-GERA-CHAVE - GENERA CHAVE UNICA VOTO-ID A PARTIR DE       *
041900*      PROGRAMA+FECHA+HORA+SEQUENCIA DE CONTROLE                 *
042000*****************************************************************
042100 950-GERA-CHAVE SECTION.
042200     ADD 1 TO WKS-CONTADOR-SEQ
042300     MOVE PROGRAMA          TO WKS-CHG-PROGRAMA
042400     MOVE WKS-FECHA-PROCESO TO WKS-CHG-FECHA
042500     MOVE WKS-HORA-PROCESO  TO WKS-CHG-HORA
042600     MOVE WKS-CONTADOR-SEQ  TO WKS-CHG-SEQ.
042700 950-GERA-CHAVE-E. EXIT.
042800
042900 990-CIERRA-ARCHIVOS SECTION.
043000     CLOSE VOTTRAN VOTOFILE AGNDFILE MEMBFILE.
043100 990-CIERRA-ARCHIVOS-E. EXIT.
