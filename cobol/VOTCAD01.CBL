000100*****************************************************************
000200* FECHA       : 22/09/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTCAD01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL ARCHIVO DE TRANSACCIONES DE ALTA Y    *
000800*             : CONSULTA DE COOPERADOS. VALIDA EL CPF (LLAMANDO  *
000900*             : A VOTCPF01), RECHAZA CPF DUPLICADO Y GRABA EL    *
001000*             : MAESTRO DE COOPERADOS (MEMBFILE).                *
001100* ARCHIVOS    : MEMBTRAN=C, MEMBFILE=A/C                         *
001200* ACCION (ES) : I=INCLUYE, C=CONSULTA POR ID, P=CONSULTA POR CPF,*
001300*             : L=LISTA TODOS LOS COOPERADOS                     *
001400* INSTALADO   : 03/10/1994                                       *
001500* BPM/RATIONAL: 100355                                           *
001600* NOMBRE      : ALTA Y CONSULTA DE COOPERADOS                    *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    VOTCAD01.
002000 AUTHOR.                        HERIBERTO CASTELLANOS.
002100 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.                  22/09/1994.
002300 DATE-COMPILED.                 22/09/1994.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500*****************************************************************
002600* BITACORA DE CAMBIOS                                           *
002700*---------------------------------------------------------------*
002800* 22/09/1994 HCAS 100355  VERSION ORIGINAL, SOLO ALTA (I).      *100355A
002900* 03/10/1994 HCAS 100355  INSTALADO EN PRODUCCION.              *100355A
003000* 11/02/1995 HCAS 100402  SE AGREGA CONSULTA POR ID (C) Y POR   *100402A
003100*                         CPF (P), SOLICITADO POR CONTRALORIA.  *100402A
003200* 05/08/1997 JEOR 100910  SE AGREGA LISTADO GENERAL (L) PARA    *100910A
003300*                         EL PADRON DE ASAMBLEA ANUAL.          *100910A
003400* 03/11/1998 MRAM 101205  REVISION Y2K DE WKS-FECHA-PROCESO.    *101205A
003500* 22/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     *101205A
003600* 14/06/2000 MRAM 101690  MEMB-ID PASA DE SECUENCIAL 9(06) A    *101690A
003700*                         CLAVE ALFANUMERICA X(36) (COMPATIBLE  *101690A
003800*                         CON EL NUEVO ESQUEMA DE LA ASAMBLEA). *101690A
003900* 09/09/2001 DALV 102390  SE RECHAZA CPF CON LOS 11 DIGITOS     *102390A
004000*                         IGUALES (ANTES PASABA EL MODULO 11).  *102390A
004100* 27/02/2007 EEDR 103410  LLAMADA A VOTCPF01 CON GRUPO UNICO    *103410A
004200*                         LK-AREA-CPF (ANTES 6 PARAMETROS).     *103410A
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT MEMBTRAN ASSIGN TO MEMBTRAN
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-MEMBTRAN.
005300
005400     SELECT MEMBFILE ASSIGN TO MEMBFILE
005500            ORGANIZATION  IS INDEXED
005600            ACCESS        IS DYNAMIC
005700            RECORD KEY    IS MEMB-ID
005800            ALTERNATE RECORD KEY IS MEMB-CPF WITH DUPLICATES
005900            FILE STATUS   IS FS-MEMBFILE
006000                             FSE-MEMBFILE.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*****************************************************************
006400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006500*****************************************************************
006600*   TRANSACCIONES DE ALTA/CONSULTA DE COOPERADOS DEL DIA
006700 FD  MEMBTRAN
006800     RECORD CONTAINS 305 CHARACTERS.
006900 01  REG-MEMBTRAN.
007000     05  TRAN-CODIGO                  PIC X(01).
007100         88  TRAN-INCLUYE                       VALUE "I".
007200         88  TRAN-CONSULTA-ID                   VALUE "C".
007300         88  TRAN-CONSULTA-CPF                  VALUE "P".
007400         88  TRAN-LISTA-TODOS                   VALUE "L".
007500     05  TRAN-CHAVE                   PIC X(36).
007600     05  TRAN-CPF                     PIC 9(11).
007700     05  TRAN-NOME                    PIC X(255).
007800     05  FILLER                       PIC X(02) VALUE SPACES.
007900*   MAESTRO DE COOPERADOS DE LA ASAMBLEA
008000 FD  MEMBFILE.
008100     COPY CPMEMB.
008200 WORKING-STORAGE SECTION.
008300*****************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500*****************************************************************
008600 01  WKS-FS-STATUS.
008700     02  FS-MEMBTRAN                   PIC 9(02) VALUE ZEROES.
008800     02  FS-MEMBFILE                   PIC 9(02) VALUE ZEROES.
008900     02  FSE-MEMBFILE.
009000         04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
009300     02  PROGRAMA                      PIC X(08) VALUE "VOTCAD01".
009400     02  ARCHIVO                       PIC X(08) VALUE SPACES.
009500     02  ACCION                        PIC X(10) VALUE SPACES.
009600     02  LLAVE                         PIC X(32) VALUE SPACES.
009700     02  FILLER                        PIC X(04) VALUE SPACES.
009800*****************************************************************
009900*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
010000*****************************************************************
010100 77  WKS-CONTADOR-SEQ                  PIC 9(06) COMP VALUE ZERO.
010200 77  WKS-INCLUIDOS                     PIC 9(06) COMP VALUE ZERO.
010300 77  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010400*****************************************************************
010500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010600*****************************************************************
010700 01  WKS-VARIABLES-TRABAJO.
010800     02  WKS-FIN-MEMBTRAN              PIC 9(01) VALUE ZERO.
010900         88  FIN-MEMBTRAN                        VALUE 1.
011000     02  WKS-ENCONTRADO                PIC X(01) VALUE "N".
011100         88  MEMB-ENCONTRADO                     VALUE "S".
011200     02  WKS-RECHAZADOS                PIC 9(06) COMP VALUE ZERO.
011300     02  WKS-CONSULTADOS               PIC 9(06) COMP VALUE ZERO.
011400     02  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
011500     02  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
011600         04  WKS-ANI-PROC              PIC 9(04).
011700         04  WKS-MES-PROC              PIC 9(02).
011800         04  WKS-DIA-PROC              PIC 9(02).
011900     02  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
012000     02  WKS-HORA-PROCESO-R  REDEFINES WKS-HORA-PROCESO.
012100         04  WKS-HH-PROC               PIC 9(02).
012200         04  WKS-MM-PROC               PIC 9(02).
012300         04  WKS-SS-PROC               PIC 9(02).
012400         04  WKS-CC-PROC               PIC 9(02).
012500     02  WKS-CHAVE-GERADA              PIC X(36) VALUE SPACES.
012600     02  WKS-CHAVE-GERADA-R  REDEFINES WKS-CHAVE-GERADA.
012700         04  WKS-CHG-PROGRAMA          PIC X(08).
012800         04  WKS-CHG-FECHA             PIC 9(08).
012900         04  WKS-CHG-HORA              PIC 9(08).
013000         04  WKS-CHG-SEQ               PIC 9(06).
013100         04  FILLER                    PIC X(06) VALUE SPACES.
013200     02  FILLER                        PIC X(04) VALUE SPACES.
013300 LINKAGE SECTION.
013400 01  LK-AREA-CPF.
013500     05  LK-MODO-CPF                   PIC X(01).
013600     05  LK-CPF-COMPLETO               PIC 9(11).
013700     05  LK-CPF-COMPLETO-R  REDEFINES LK-CPF-COMPLETO.
013800         10  LK-CPF-BASE               PIC 9(09).
013900         10  LK-CPF-DV1                PIC 9(01).
014000         10  LK-CPF-DV2                PIC 9(01).
014100     05  LK-CPF-STATUS                 PIC X(01).
014200         88  LK-CPF-OK                          VALUE "S".
014300         88  LK-CPF-INVALIDO                    VALUE "N".
014400     05  FILLER                        PIC X(04) VALUE SPACES.
014500 PROCEDURE DIVISION.
014600*****************************************************************
014700*               S E C C I O N    P R I N C I P A L               *
014800*****************************************************************
014900 000-MAIN SECTION.
015000     PERFORM 010-APERTURA-ARCHIVOS
015100     PERFORM 020-LEE-MEMBTRAN
015200     PERFORM 100-PROCESA-TRANSACAO UNTIL FIN-MEMBTRAN
015300     PERFORM 900-ESTADISTICAS
015400     PERFORM 990-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 000-MAIN-E. EXIT.
015700
015800 010-APERTURA-ARCHIVOS SECTION.
015900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
016000     ACCEPT WKS-HORA-PROCESO FROM TIME
016100     OPEN INPUT  MEMBTRAN
016200          I-O    MEMBFILE
016300     IF FS-MEMBFILE NOT EQUAL 0 AND 05 AND 35
016400        MOVE 'OPEN'      TO ACCION
016500        MOVE SPACES      TO LLAVE
016600        MOVE 'MEMBFILE'  TO ARCHIVO
016700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016800                              FS-MEMBFILE, FSE-MEMBFILE
016900        DISPLAY "VOTCAD01 - ERROR AL ABRIR MEMBFILE, STATUS: "
017000                FS-MEMBFILE UPON CONSOLE
017100        MOVE 91 TO RETURN-CODE
017200        STOP RUN
017300     END-IF.
017400 010-APERTURA-ARCHIVOS-E. EXIT.
017500
017600 020-LEE-MEMBTRAN SECTION.
017700     READ MEMBTRAN
017800       AT END
017900          MOVE 1 TO WKS-FIN-MEMBTRAN
018000     END-READ.
018100 020-LEE-MEMBTRAN-E. EXIT.
018200
018300*****************************************************************
018400*  100-PROCESA-TRANSACAO - DESPACHA POR CODIGO DE TRANSACCION    *
018500*****************************************************************
018600 100-PROCESA-TRANSACAO SECTION.
018700     IF TRAN-INCLUYE
018800        PERFORM 200-INCLUIR-COOPERADO
018900     ELSE
019000        IF TRAN-CONSULTA-ID
019100           PERFORM 300-CONSULTAR-POR-ID
019200        ELSE
019300           IF TRAN-CONSULTA-CPF
019400              PERFORM 310-CONSULTAR-POR-CPF
019500           ELSE
019600              IF TRAN-LISTA-TODOS
019700                 PERFORM 400-LISTAR-COOPERADOS
019800              ELSE
019900                 DISPLAY "VOTCAD01 - CODIGO DE TRANSACCION "
020000                         "INVALIDO: " TRAN-CODIGO UPON CONSOLE
020100              END-IF
020200           END-IF
020300        END-IF
020400     END-IF
020500     PERFORM 020-LEE-MEMBTRAN.
020600 100-PROCESA-TRANSACAO-E. EXIT.
020700
020800*****************************************************************
020900*  200-INCLUIR-COOPERADO - VALIDA CPF Y GRABA NUEVO COOPERADO    *
021000*****************************************************************
021100 200-INCLUIR-COOPERADO SECTION.
021200     MOVE "V"           TO LK-MODO-CPF
021300     MOVE TRAN-CPF      TO LK-CPF-COMPLETO
021400     CALL "VOTCPF01" USING LK-AREA-CPF
021500     IF LK-CPF-INVALIDO
021600        ADD 1 TO WKS-RECHAZADOS
021700        DISPLAY "VOTCAD01 - CPF INVALIDO, COOPERADO RECHAZADO: "
021800                TRAN-CPF UPON CONSOLE
021900     ELSE
022000        PERFORM 210-VERIFICA-CPF-DUPLICADO
022100        IF MEMB-ENCONTRADO
022200           ADD 1 TO WKS-RECHAZADOS
022300           DISPLAY "VOTCAD01 - CPF YA REGISTRADO, RECHAZADO: "
022400                   TRAN-CPF UPON CONSOLE
022500        ELSE
022600           PERFORM 950-GERA-CHAVE
022700           MOVE WKS-CHAVE-GERADA TO MEMB-ID
022800           MOVE TRAN-CPF         TO MEMB-CPF
022900           MOVE TRAN-NOME        TO MEMB-NOME
023000           MOVE SPACES           TO FILLER OF REG-COOPERADO
023100           WRITE REG-COOPERADO
023200           IF FS-MEMBFILE NOT = 0
023300              ADD 1 TO WKS-RECHAZADOS
023400              DISPLAY "VOTCAD01 - ERROR AL GRABAR, STATUS: "
023500                      FS-MEMBFILE UPON CONSOLE
023600           ELSE
023700              ADD 1 TO WKS-INCLUIDOS
023800           END-IF
023900        END-IF
024000     END-IF.
024100 200-INCLUIR-COOPERADO-E. EXIT.
024200
024300 210-VERIFICA-CPF-DUPLICADO SECTION.
024400     MOVE "N"      TO WKS-ENCONTRADO
024500     MOVE TRAN-CPF TO MEMB-CPF
024600     READ MEMBFILE KEY IS MEMB-CPF
024700       INVALID KEY
024800          MOVE "N" TO WKS-ENCONTRADO
024900       NOT INVALID KEY
025000          MOVE "S" TO WKS-ENCONTRADO
025100     END-READ.
025200 210-VERIFICA-CPF-DUPLICADO-E. EXIT.
025300
025400*****************************************************************
025500*  300-CONSULTAR-POR-ID - LOOKUP POR MEMB-ID                     *
025600*****************************************************************
025700 300-CONSULTAR-POR-ID SECTION.
025800     MOVE TRAN-CHAVE TO MEMB-ID
025900     READ MEMBFILE KEY IS MEMB-ID
026000       INVALID KEY
026100          DISPLAY "VOTCAD01 - COOPERADO NO ENCONTRADO, ID: "
026200                  TRAN-CHAVE UPON CONSOLE
026300       NOT INVALID KEY
026400          ADD 1 TO WKS-CONSULTADOS
026500          DISPLAY "VOTCAD01 - COOPERADO: " MEMB-ID " CPF: "
026600                  MEMB-CPF " NOME: " MEMB-NOME UPON CONSOLE
026700     END-READ.
026800 300-CONSULTAR-POR-ID-E. EXIT.
026900
027000*****************************************************************
027100*  310-CONSULTAR-POR-CPF - LOOKUP POR MEMB-CPF                   *
027200*****************************************************************
027300 310-CONSULTAR-POR-CPF SECTION.
027400     MOVE TRAN-CPF TO MEMB-CPF
027500     READ MEMBFILE KEY IS MEMB-CPF
027600       INVALID KEY
027700          DISPLAY "VOTCAD01 - COOPERADO NO ENCONTRADO, CPF: "
027800                  TRAN-CPF UPON CONSOLE
027900       NOT INVALID KEY
028000          ADD 1 TO WKS-CONSULTADOS
028100          DISPLAY "VOTCAD01 - COOPERADO: " MEMB-ID " CPF: "
028200                  MEMB-CPF " NOME: " MEMB-NOME UPON CONSOLE
028300     END-READ.
028400 310-CONSULTAR-POR-CPF-E. EXIT.
028500
028600*****************************************************************
028700*  400-LISTAR-COOPERADOS - RECORRE TODO EL MEMBFILE EN SEQUENCIA *
028800*****************************************************************
028900 400-LISTAR-COOPERADOS SECTION.
029000     MOVE LOW-VALUES TO MEMB-ID
029100     START MEMBFILE KEY IS NOT LESS THAN MEMB-ID
029200       INVALID KEY
029300          DISPLAY "VOTCAD01 - MEMBFILE VACIO" UPON CONSOLE
029400       NOT INVALID KEY
029500          PERFORM 410-LISTA-UM-COOPERADO
029600              UNTIL FS-MEMBFILE NOT = 0
029700     END-START.
029800 400-LISTAR-COOPERADOS-E. EXIT.
029900
030000 410-LISTA-UM-COOPERADO SECTION.
030100     READ MEMBFILE NEXT RECORD
030200       AT END
030300          CONTINUE
030400       NOT AT END
030500          ADD 1 TO WKS-CONSULTADOS
030600          DISPLAY "VOTCAD01 - COOPERADO: " MEMB-ID " CPF: "
030700                  MEMB-CPF " NOME: " MEMB-NOME UPON CONSOLE
030800     END-READ.
030900 410-LISTA-UM-COOPERADO-E. EXIT.
031000
031100*****************************************************************
031200*  900-ESTADISTICAS - RESUMEN DE LA CORRIDA                      *
031300*****************************************************************
031400 900-ESTADISTICAS SECTION.
031500     DISPLAY "******************************************"
031600     MOVE WKS-INCLUIDOS    TO WKS-MASCARA
031700     DISPLAY "COOPERADOS INCLUIDOS:        " WKS-MASCARA
031800     MOVE WKS-RECHAZADOS   TO WKS-MASCARA
031900     DISPLAY "COOPERADOS RECHAZADOS:       " WKS-MASCARA
032000     MOVE WKS-CONSULTADOS  TO WKS-MASCARA
032100     DISPLAY "COOPERADOS CONSULTADOS/LISTADOS: " WKS-MASCARA
032200     DISPLAY "******************************************".
032300 900-ESTADISTICAS-E. EXIT.
032400
032500*****************************************************************
032600*  950-GERA-CHAVE - GENERA CHAVE UNICA MEMB-ID A PARTIR DE       *
032700*      PROGRAMA+FECHA+HORA+SEQUENCIA DE CONTROLE                 *
032800*****************************************************************
032900 950-GERA-CHAVE SECTION.
033000     ADD 1 TO WKS-CONTADOR-SEQ
033100     MOVE PROGRAMA         TO WKS-CHG-PROGRAMA
033200     MOVE WKS-FECHA-PROCESO TO WKS-CHG-FECHA
033300     MOVE WKS-HORA-PROCESO TO WKS-CHG-HORA
033400     MOVE WKS-CONTADOR-SEQ TO WKS-CHG-SEQ.
033500 950-GERA-CHAVE-E. EXIT.
033600
033700 990-CIERRA-ARCHIVOS SECTION.
033800     CLOSE MEMBTRAN MEMBFILE.
033900 990-CIERRA-ARCHIVOS-E. EXIT.
