000100*****************************************************************
000200* FECHA       : 05/10/1994                                       *
000300* PROGRAMADOR : HERIBERTO CASTELLANOS (HCAS)                     *
000400* APLICACION  : VOTACION ASAMBLEA COOPERATIVA                    *
000500* PROGRAMA    : VOTAGN01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL ARCHIVO DE TRANSACCIONES DE PAUTAS.   *
000800*             : CREA PAUTAS (C), ABRE LA SESION DE VOTACION (O)  *
000900*             : Y CALCULA EL RESULTADO DE UNA PAUTA (R) A PARTIR *
001000*             : DEL MAESTRO DE VOTOS.                            *
001100* ARCHIVOS    : AGNDTRAN=C, AGNDFILE=A/C, VOTOFILE=C             *
001200* ACCION (ES) : C=CREA PAUTA, O=ABRE SESSAO, R=CALCULA RESULTADO *
001300* INSTALADO   : 12/10/1994                                       *
001400* BPM/RATIONAL: 100360                                           *
001500* NOMBRE      : CICLO DE VIDA DE PAUTAS DE ASAMBLEA              *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    VOTAGN01.
001900 AUTHOR.                        HERIBERTO CASTELLANOS.
002000 INSTALLATION.                  COOPERATIVA - CENTRO DE COMPUTO.
002100 DATE-WRITTEN.                  05/10/1994.
002200 DATE-COMPILED.                 05/10/1994.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400*****************************************************************
002500* BITACORA DE CAMBIOS                                           *
002600*---------------------------------------------------------------*
002700* 05/10/1994 HCAS 100360  VERSION ORIGINAL, SOLO CREA (C).      *100360A
002800* 12/10/1994 HCAS 100360  INSTALADO EN PRODUCCION.              *100360A
002900* 20/03/1995 HCAS 100415  SE AGREGA APERTURA DE SESSAO (O).     *100415A
003000* 14/07/1996 JEOR 100710  SE AGREGA CALCULO DE RESULTADO (R),   *100710A
003100*                         REQUERIDO POR EL CONSEJO ADMIN.       *100710A
003200* 18/09/1998 MRAM 101205  REVISION Y2K DE RUTINAS DE FECHA.     *101205A
003300* 20/01/1999 MRAM 101205  CERTIFICACION Y2K FIRMADA POR QA.     *101205A
003400* 09/03/2001 DALV 102015  DURACION DE SESSAO POR DEFECTO = 1    *102015A
003500*                         MINUTO CUANDO NO SE INFORMA.          *102015A
003600* 14/11/2003 EEDR 102790  PORCENTAJES SI/NO CON COMPUTE ROUNDED,*102790A
003700*                         2 DECIMALES, SOLICITADO POR AUDITORIA.*102790A
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT AGNDTRAN ASSIGN TO AGNDTRAN
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-AGNDTRAN.
004800
004900     SELECT AGNDFILE ASSIGN TO AGNDFILE
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS AGND-ID
005300            FILE STATUS   IS FS-AGNDFILE
005400                             FSE-AGNDFILE.
005500
005600     SELECT VOTOFILE ASSIGN TO VOTOFILE
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS DYNAMIC
005900            RECORD KEY    IS VOTO-ID
006000            ALTERNATE RECORD KEY IS VOTO-CHAVE
006100            FILE STATUS   IS FS-VOTOFILE
006200                             FSE-VOTOFILE.
006300 DATA DIVISION.
006400 FILE SECTION.
006500*****************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700*****************************************************************
006800*   TRANSACCIONES DE PAUTAS DEL DIA
006900 FD  AGNDTRAN
007000     RECORD CONTAINS 1300 CHARACTERS.
007100 01  REG-AGNDTRAN.
007200     05  TRAN-ACCION                  PIC X(01).
007300         88  TRAN-CREA-PAUTA                    VALUE "C".
007400         88  TRAN-ABRE-SESSAO                   VALUE "O".
007500         88  TRAN-CALCULA-RESULTADO             VALUE "R".
007600     05  TRAN-AGND-ID                 PIC X(36).
007700     05  TRAN-TITULO                  PIC X(255).
007800     05  TRAN-DESCRICAO               PIC X(1000).
007900     05  TRAN-DURACAO-MIN             PIC 9(04).
008000     05  FILLER                       PIC X(04) VALUE SPACES.
008100*   MAESTRO DE PAUTAS DE LA ASAMBLEA
008200 FD  AGNDFILE.
008300     COPY CPAGND.
008400*   MAESTRO DE VOTOS (SOLO LEITURA NESTE PROGRAMA)
008500 FD  VOTOFILE.
008600     COPY CPVOTO.
008700 WORKING-STORAGE SECTION.
008800*****************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000*****************************************************************
009100 01  WKS-FS-STATUS.
009200     02  FS-AGNDTRAN                   PIC 9(02) VALUE ZEROES.
009300     02  FS-AGNDFILE                   PIC 9(02) VALUE ZEROES.
009400     02  FSE-AGNDFILE.
009500         04  FSE-RETURN                PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FUNCTION              PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FEEDBACK              PIC S9(4) COMP-5 VALUE 0.
009800     02  FS-VOTOFILE                   PIC 9(02) VALUE ZEROES.
009900     02  FSE-VOTOFILE.
010000         04  FSE-RETURN2               PIC S9(4) COMP-5 VALUE 0.
010100         04  FSE-FUNCTION2             PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FEEDBACK2             PIC S9(4) COMP-5 VALUE 0.
010300     02  PROGRAMA                      PIC X(08) VALUE "VOTAGN01".
010400     02  ARCHIVO                       PIC X(08) VALUE SPACES.
010500     02  ACCION                        PIC X(10) VALUE SPACES.
010600     02  LLAVE                         PIC X(32) VALUE SPACES.
010700     02  FILLER                        PIC X(04) VALUE SPACES.
010800*****************************************************************
010900*     CONTADORES INDEPENDIENTES (NIVEL 77, FUERA DE GRUPO)        *
011000*****************************************************************
011100 77  WKS-CONTADOR-SEQ                  PIC 9(06) COMP VALUE ZERO.
011200 77  WKS-CRIADAS                       PIC 9(06) COMP VALUE ZERO.
011300 77  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011400*****************************************************************
011500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011600*****************************************************************
011700 01  WKS-VARIABLES-TRABAJO.
011800     02  WKS-FIN-AGNDTRAN              PIC 9(01) VALUE ZERO.
011900         88  FIN-AGNDTRAN                        VALUE 1.
012000     02  WKS-FIN-VOTOFILE              PIC 9(01) VALUE ZERO.
012100         88  FIN-VOTOFILE                        VALUE 1.
012200     02  WKS-ABERTAS                   PIC 9(06) COMP VALUE ZERO.
012300     02  WKS-CALCULADAS                PIC 9(06) COMP VALUE ZERO.
012400     02  WKS-RECHAZADAS                PIC 9(06) COMP VALUE ZERO.
012500     02  WKS-VOTOS-SIM                 PIC 9(09) COMP VALUE ZERO.
012600     02  WKS-VOTOS-NAO                 PIC 9(09) COMP VALUE ZERO.
012700     02  WKS-VOTOS-TOTAL               PIC 9(09) COMP VALUE ZERO.
012800     02  WKS-MASCARA-PCT               PIC ZZ9.99 VALUE ZEROES.
012900     02  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013000     02  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
013100         04  WKS-ANI-PROC              PIC 9(04).
013200         04  WKS-MES-PROC              PIC 9(02).
013300         04  WKS-DIA-PROC              PIC 9(02).
013400     02  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
013500     02  WKS-HORA-PROCESO-R  REDEFINES WKS-HORA-PROCESO.
013600         04  WKS-HH-PROC               PIC 9(02).
013700         04  WKS-MM-PROC               PIC 9(02).
013800         04  WKS-SS-PROC               PIC 9(02).
013900         04  WKS-CC-PROC               PIC 9(02).
014000     02  WKS-TS-AGORA                  PIC X(26) VALUE SPACES.
014100     02  WKS-DURACAO-USAR              PIC 9(04) VALUE ZERO.
014200     02  WKS-CHAVE-GERADA              PIC X(36) VALUE SPACES.
014300     02  WKS-CHAVE-GERADA-R  REDEFINES WKS-CHAVE-GERADA.
014400         04  WKS-CHG-PROGRAMA          PIC X(08).
014500         04  WKS-CHG-FECHA             PIC 9(08).
014600         04  WKS-CHG-HORA              PIC 9(08).
014700         04  WKS-CHG-SEQ               PIC 9(06).
014800         04  FILLER                    PIC X(06) VALUE SPACES.
014900     02  FILLER                        PIC X(04) VALUE SPACES.
015000*****************************************************************
015100*   AREA DE TRABALHO PARA SOMA DE MINUTOS NA HORA DE FIM DE      *
015200*   SESSAO (AGND-SESS-END = AGND-SESS-START + DURACAO MINUTOS).  *
015300*   OBS: NAO ATRAVESSA FIM DE MES (LIMITACAO CONOCIDA, VER       *
015400*   BITACORA 102015).                                            *
015500*****************************************************************
015600 01  WKS-AREA-SOMA-MINUTOS.
015700     02  WKS-SM-ANO                    PIC 9(04) COMP VALUE ZERO.
015800     02  WKS-SM-MES                    PIC 9(02) COMP VALUE ZERO.
015900     02  WKS-SM-DIA                    PIC 9(02) COMP VALUE ZERO.
016000     02  WKS-SM-HORA                   PIC 9(04) COMP VALUE ZERO.
016100     02  WKS-SM-HORA-2D                PIC 9(02) VALUE ZERO.
016200     02  WKS-SM-MIN                    PIC 9(04) COMP VALUE ZERO.
016300     02  WKS-SM-MIN-2D                 PIC 9(02) VALUE ZERO.
016400     02  WKS-SM-MIN-TOTAL              PIC 9(06) COMP VALUE ZERO.
016500     02  WKS-SM-DIAS-CARGA             PIC 9(04) COMP VALUE ZERO.
016600     02  FILLER                        PIC X(04) VALUE SPACES.
016700 COPY CPVRES.
016800 PROCEDURE DIVISION.
016900*****************************************************************
017000*               S E C C I O N    P R I N C I P A L               *
017100*****************************************************************
017200 000-MAIN SECTION.
017300     PERFORM 010-APERTURA-ARCHIVOS
017400     PERFORM 020-LEE-AGNDTRAN
017500     PERFORM 100-PROCESA-TRANSACAO UNTIL FIN-AGNDTRAN
017600     PERFORM 900-ESTADISTICAS
017700     PERFORM 990-CIERRA-ARCHIVOS
017800     STOP RUN.
017900 000-MAIN-E. EXIT.
018000
018100 010-APERTURA-ARCHIVOS SECTION.
018200     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
018300     ACCEPT WKS-HORA-PROCESO FROM TIME
018400     PERFORM 700-FORMATA-TIMESTAMP-AGORA
018500     OPEN INPUT  AGNDTRAN
018600          I-O    AGNDFILE
018700          I-O    VOTOFILE
018800     IF FS-AGNDFILE NOT EQUAL 0 AND 05 AND 35
018900        MOVE 'OPEN'      TO ACCION
019000        MOVE SPACES      TO LLAVE
019100        MOVE 'AGNDFILE'  TO ARCHIVO
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                              FS-AGNDFILE, FSE-AGNDFILE
019400        DISPLAY "VOTAGN01 - ERROR AL ABRIR AGNDFILE, STATUS: "
019500                FS-AGNDFILE UPON CONSOLE
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900 010-APERTURA-ARCHIVOS-E. EXIT.
020000
020100 020-LEE-AGNDTRAN SECTION.
020200     READ AGNDTRAN
020300       AT END
020400          MOVE 1 TO WKS-FIN-AGNDTRAN
020500     END-READ.
020600 020-LEE-AGNDTRAN-E. EXIT.
020700
020800*****************************************************************
020900*  100-PROCESA-TRANSACAO - DESPACHA POR CODIGO DE TRANSACCION    *
021000*****************************************************************
021100 100-PROCESA-TRANSACAO SECTION.
021200     IF TRAN-CREA-PAUTA
021300        PERFORM 200-CRIA-PAUTA
021400     ELSE
021500        IF TRAN-ABRE-SESSAO
021600           PERFORM 300-ABRE-SESSAO
021700        ELSE
021800           IF TRAN-CALCULA-RESULTADO
021900              PERFORM 400-CALCULA-RESULTADO
022000           ELSE
022100              DISPLAY "VOTAGN01 - CODIGO DE TRANSACCION "
022200                      "INVALIDO: " TRAN-ACCION UPON CONSOLE
022300           END-IF
022400        END-IF
022500     END-IF
022600     PERFORM 020-LEE-AGNDTRAN.
022700 100-PROCESA-TRANSACAO-E. EXIT.
022800
022900*****************************************************************
023000*  200-CRIA-PAUTA - REGRA 1: CREATE                              *
023100*****************************************************************
023200 200-CRIA-PAUTA SECTION.
023300     PERFORM 950-GERA-CHAVE
023400     MOVE WKS-CHAVE-GERADA  TO AGND-ID
023500     MOVE TRAN-TITULO       TO AGND-TITULO
023600     MOVE TRAN-DESCRICAO    TO AGND-DESCRICAO
023700     MOVE WKS-TS-AGORA      TO AGND-DATA-CRIACAO
023800     MOVE "CLOSED"          TO AGND-STATUS
023900     MOVE SPACES            TO AGND-SESSAO-INICIO
024000     MOVE SPACES            TO AGND-SESSAO-FIM
024100     MOVE SPACES            TO FILLER OF REG-AGENDA
024200     WRITE REG-AGENDA
024300     IF FS-AGNDFILE NOT = 0
024400        ADD 1 TO WKS-RECHAZADAS
024500        DISPLAY "VOTAGN01 - ERROR AL GRABAR PAUTA, STATUS: "
024600                FS-AGNDFILE UPON CONSOLE
024700     ELSE
024800        ADD 1 TO WKS-CRIADAS
024900        DISPLAY "VOTAGN01 - PAUTA CRIADA: " AGND-ID UPON CONSOLE
025000     END-IF.
025100 200-CRIA-PAUTA-E. EXIT.
025200
025300*****************************************************************
025400*  300-ABRE-SESSAO - REGRA 2: OPEN                               *
025500*****************************************************************
025600 300-ABRE-SESSAO SECTION.
025700     MOVE TRAN-AGND-ID TO AGND-ID
025800     READ AGNDFILE KEY IS AGND-ID
025900       INVALID KEY
026000          ADD 1 TO WKS-RECHAZADAS
026100          DISPLAY "VOTAGN01 - PAUTA NAO ENCONTRADA: "
026200                  TRAN-AGND-ID UPON CONSOLE
026300       NOT INVALID KEY
026400          PERFORM 310-VALIDA-E-ABRE-SESSAO
026500     END-READ.
026600 300-ABRE-SESSAO-E. EXIT.
026700
026800 310-VALIDA-E-ABRE-SESSAO SECTION.
026900     IF AGND-ABERTA
027000        ADD 1 TO WKS-RECHAZADAS
027100        DISPLAY "VOTAGN01 - SESSAO JA ESTA ABERTA: " AGND-ID
027200                UPON CONSOLE
027300     ELSE
027400        MOVE TRAN-DURACAO-MIN TO WKS-DURACAO-USAR
027500        IF WKS-DURACAO-USAR = ZERO
027600           MOVE 1 TO WKS-DURACAO-USAR
027700        END-IF
027800        MOVE "OPEN  "        TO AGND-STATUS
027900        MOVE WKS-TS-AGORA    TO AGND-SESSAO-INICIO
028000        PERFORM 320-CALCULA-FIM-SESSAO
028100        REWRITE REG-AGENDA
028200        IF FS-AGNDFILE NOT = 0
028300           ADD 1 TO WKS-RECHAZADAS
028400           DISPLAY "VOTAGN01 - ERROR AL REGRAVAR PAUTA, STATUS: "
028500                   FS-AGNDFILE UPON CONSOLE
028600        ELSE
028700           ADD 1 TO WKS-ABERTAS
028800           DISPLAY "VOTAGN01 - SESSAO ABERTA: " AGND-ID
028900                   " ATE " AGND-SESSAO-FIM UPON CONSOLE
029000        END-IF
029100     END-IF.
029200 310-VALIDA-E-ABRE-SESSAO-E. EXIT.
029300
029400*****************************************************************
029500*  320-CALCULA-FIM-SESSAO - SOMA DURACAO EM MINUTOS A LA HORA    *
029600*  DE INICIO PARA OBTENER AGND-SESSAO-FIM.                       *
029700*****************************************************************
029800 320-CALCULA-FIM-SESSAO SECTION.
029900     MOVE AGND-SIN-ANO  TO WKS-SM-ANO
030000     MOVE AGND-SIN-MES  TO WKS-SM-MES
030100     MOVE AGND-SIN-DIA  TO WKS-SM-DIA
030200     MOVE AGND-SIN-HORA TO WKS-SM-HORA
030300     MOVE AGND-SIN-MIN  TO WKS-SM-MIN
030400     COMPUTE WKS-SM-MIN-TOTAL = (WKS-SM-HORA * 60) + WKS-SM-MIN
030500                              + WKS-DURACAO-USAR
030600     DIVIDE WKS-SM-MIN-TOTAL BY 60
030700             GIVING WKS-SM-HORA REMAINDER WKS-SM-MIN
030800     IF WKS-SM-HORA NOT LESS THAN 24
030900        DIVIDE WKS-SM-HORA BY 24
031000                GIVING WKS-SM-DIAS-CARGA REMAINDER WKS-SM-HORA
031100        ADD WKS-SM-DIAS-CARGA TO WKS-SM-DIA
031200     END-IF
031300     MOVE WKS-SM-HORA           TO WKS-SM-HORA-2D
031400     MOVE WKS-SM-MIN            TO WKS-SM-MIN-2D
031500     STRING WKS-SM-ANO         DELIMITED SIZE
031600            "-"                DELIMITED SIZE
031700            WKS-SM-MES         DELIMITED SIZE
031800            "-"                DELIMITED SIZE
031900            WKS-SM-DIA         DELIMITED SIZE
032000            "T"                DELIMITED SIZE
032100            WKS-SM-HORA-2D     DELIMITED SIZE
032200            ":"                DELIMITED SIZE
032300            WKS-SM-MIN-2D      DELIMITED SIZE
032400            ":00.000000"       DELIMITED SIZE
032500       INTO AGND-SESSAO-FIM
032600     END-STRING.
032700 320-CALCULA-FIM-SESSAO-E. EXIT.
032800
032900*****************************************************************
033000*  400-CALCULA-RESULTADO - REGRA 3: RESULT                       *
033100*****************************************************************
033200 400-CALCULA-RESULTADO SECTION.
033300     MOVE TRAN-AGND-ID TO AGND-ID
033400     READ AGNDFILE KEY IS AGND-ID
033500       INVALID KEY
033600          ADD 1 TO WKS-RECHAZADAS
033700          DISPLAY "VOTAGN01 - PAUTA NAO ENCONTRADA: "
033800                  TRAN-AGND-ID UPON CONSOLE
033900       NOT INVALID KEY
034000          PERFORM 410-TALIA-VOTOS
034100          PERFORM 420-DERIVA-RESULTADO
034200          PERFORM 900-IMPRIME-RESULTADO
034300          ADD 1 TO WKS-CALCULADAS
034400     END-READ.
034500 400-CALCULA-RESULTADO-E. EXIT.
034600
034700*****************************************************************
034800*  410-TALIA-VOTOS - LE TODOS OS VOTOS DA PAUTA PELA CHAVE       *
034900*  ALTERNA VOTO-CHAVE (AGE-ID+MEM-ID), COMENZANDO POR MEM-ID     *
035000*  BAIXO-VALORES.                                                *
035100*****************************************************************
035200 410-TALIA-VOTOS SECTION.
035300     MOVE ZERO         TO WKS-VOTOS-SIM WKS-VOTOS-NAO
035400                          WKS-VOTOS-TOTAL
035500     MOVE ZERO         TO WKS-FIN-VOTOFILE
035600     MOVE AGND-ID      TO VOTO-AGE-ID
035700     MOVE LOW-VALUES   TO VOTO-MEM-ID
035800     START VOTOFILE KEY IS NOT LESS THAN VOTO-CHAVE
035900       INVALID KEY
036000          MOVE 1 TO WKS-FIN-VOTOFILE
036100     END-START
036200     PERFORM 415-LE-UM-VOTO UNTIL FIN-VOTOFILE.
036300 410-TALIA-VOTOS-E. EXIT.
036400
036500 415-LE-UM-VOTO SECTION.
036600     READ VOTOFILE NEXT RECORD
036700       AT END
036800          MOVE 1 TO WKS-FIN-VOTOFILE
036900       NOT AT END
037000          IF VOTO-AGE-ID NOT = AGND-ID
037100             MOVE 1 TO WKS-FIN-VOTOFILE
037200          ELSE
037300             ADD 1 TO WKS-VOTOS-TOTAL
037400             IF VOTO-E-SIM
037500                ADD 1 TO WKS-VOTOS-SIM
037600             ELSE
037700                ADD 1 TO WKS-VOTOS-NAO
037800             END-IF
037900          END-IF
038000     END-READ.
038100 415-LE-UM-VOTO-E. EXIT.
038200
038300*****************************************************************
038400*  420-DERIVA-RESULTADO - APROVADA/REJEITADA/EMPATE E PERCENTUAIS*
038500*****************************************************************
038600 420-DERIVA-RESULTADO SECTION.
038700     MOVE WKS-VOTOS-SIM   TO VRES-VOTOS-SIM
038800     MOVE WKS-VOTOS-NAO   TO VRES-VOTOS-NAO
038900     MOVE WKS-VOTOS-TOTAL TO VRES-VOTOS-TOTAL
039000     IF WKS-VOTOS-SIM > WKS-VOTOS-NAO
039100        MOVE "APPROVED" TO VRES-RESULTADO
039200     ELSE
039300        IF WKS-VOTOS-NAO > WKS-VOTOS-SIM
039400           MOVE "REJECTED" TO VRES-RESULTADO
039500        ELSE
039600           MOVE "TIED    " TO VRES-RESULTADO
039700        END-IF
039800     END-IF
039900     IF WKS-VOTOS-TOTAL = ZERO
040000        MOVE ZERO TO VRES-PCT-SIM VRES-PCT-NAO
040100     ELSE
040200        COMPUTE VRES-PCT-SIM ROUNDED =
040300                (WKS-VOTOS-SIM / WKS-VOTOS-TOTAL) * 100
040400        COMPUTE VRES-PCT-NAO ROUNDED =
040500                (WKS-VOTOS-NAO / WKS-VOTOS-TOTAL) * 100
040600     END-IF.
040700 420-DERIVA-RESULTADO-E. EXIT.
040800
040900*****************************************************************
041000*  700-FORMATA-TIMESTAMP-AGORA - MONTA WKS-TS-AGORA A PARTIR     *
041100*  DE WKS-FECHA-PROCESO / WKS-HORA-PROCESO (ISO-8601 SIMPLIFICADO)
041200*****************************************************************
041300 700-FORMATA-TIMESTAMP-AGORA SECTION.
041400     STRING WKS-ANI-PROC       DELIMITED SIZE
041500            "-"                DELIMITED SIZE
041600            WKS-MES-PROC       DELIMITED SIZE
041700            "-"                DELIMITED SIZE
041800            WKS-DIA-PROC       DELIMITED SIZE
041900            "T"                DELIMITED SIZE
042000            WKS-HH-PROC        DELIMITED SIZE
042100            ":"                DELIMITED SIZE
042200            WKS-MM-PROC        DELIMITED SIZE
042300            ":"                DELIMITED SIZE
042400            WKS-SS-PROC        DELIMITED SIZE
042500            "."                DELIMITED SIZE
042600            WKS-CC-PROC        DELIMITED SIZE
042700            "0000"             DELIMITED SIZE
042800       INTO WKS-TS-AGORA
042900     END-STRING.
043000 700-FORMATA-TIMESTAMP-AGORA-E. EXIT.
043100
043200*****************************************************************
043300*  900-IMPRIME-RESULTADO - RELATORIO RESUMO DO RESULTADO DE UMA  *
043400*  PAUTA, CONTAGENS E PERCENTUAIS SI/NAO                         *
043500*****************************************************************
043600 900-IMPRIME-RESULTADO SECTION.
043700     DISPLAY "******************************************"
043800     DISPLAY "RESULTADO DA PAUTA: " AGND-ID
043900     DISPLAY "TITULO............: " AGND-TITULO(1:60)
044000     MOVE VRES-VOTOS-SIM   TO WKS-MASCARA
044100     DISPLAY "VOTOS SIM.........: " WKS-MASCARA
044200     MOVE VRES-VOTOS-NAO   TO WKS-MASCARA
044300     DISPLAY "VOTOS NAO.........: " WKS-MASCARA
044400     MOVE VRES-VOTOS-TOTAL TO WKS-MASCARA
044500     DISPLAY "VOTOS TOTAL.......: " WKS-MASCARA
044600     DISPLAY "RESULTADO.........: " VRES-RESULTADO
044700     MOVE VRES-PCT-SIM     TO WKS-MASCARA-PCT
044800     DISPLAY "PERCENTUAL SIM....: " WKS-MASCARA-PCT
044900     MOVE VRES-PCT-NAO     TO WKS-MASCARA-PCT
045000     DISPLAY "PERCENTUAL NAO....: " WKS-MASCARA-PCT
045100     DISPLAY "******************************************".
045200 900-IMPRIME-RESULTADO-E. EXIT.
045300
045400*****************************************************************
045500*  900-ESTADISTICAS - RESUMEN DE LA CORRIDA                      *
045600*****************************************************************
045700 900-ESTADISTICAS SECTION.
045800     DISPLAY "******************************************"
045900     MOVE WKS-CRIADAS      TO WKS-MASCARA
046000     DISPLAY "PAUTAS CRIADAS:              " WKS-MASCARA
046100     MOVE WKS-ABERTAS      TO WKS-MASCARA
046200     DISPLAY "SESSOES ABERTAS:             " WKS-MASCARA
046300     MOVE WKS-CALCULADAS   TO WKS-MASCARA
046400     DISPLAY "RESULTADOS CALCULADOS:       " WKS-MASCARA
046500     MOVE WKS-RECHAZADAS   TO WKS-MASCARA
046600     DISPLAY "TRANSACCIONES RECHAZADAS:    " WKS-MASCARA
046700     DISPLAY "******************************************".
046800 900-ESTADISTICAS-E. EXIT.
046900
047000*****************************************************************
047100*  950-GERA-CHAVE - GENERA CHAVE UNICA AGND-ID A PARTIR DE       *
047200*      PROGRAMA+FECHA+HORA+SEQUENCIA DE CONTROLE                 *
047300*****************************************************************
047400 950-GERA-CHAVE SECTION.
047500     ADD 1 TO WKS-CONTADOR-SEQ
047600     MOVE PROGRAMA          TO WKS-CHG-PROGRAMA
047700     MOVE WKS-FECHA-PROCESO TO WKS-CHG-FECHA
047800     MOVE WKS-HORA-PROCESO  TO WKS-CHG-HORA
047900     MOVE WKS-CONTADOR-SEQ  TO WKS-CHG-SEQ.
048000 950-GERA-CHAVE-E. EXIT.
048100
048200 990-CIERRA-ARCHIVOS SECTION.
048300     CLOSE AGNDTRAN AGNDFILE VOTOFILE.
048400 990-CIERRA-ARCHIVOS-E. EXIT.
